000100******************************************************************
000200*    QOLSCORING COPYBOOK FACTGREC
000300*    FACT-G PATIENT RESPONSE / SCORED-RESULT RECORD LAYOUT
000400*
000500*    CARRIES THE 27 FACT-G ITEM RESPONSES (0-4 OR BLANK=
000600*    UNANSWERED), THE PER-ITEM SCORES COMPUTED FROM THEM, AND
000700*    THE FOUR SUBSCALE SCORES PLUS THE FACT-G TOTAL.  ONE
000800*    COPY OF THIS RECORD IS USED BOTH WHEN THE INPUT LINE IS
000900*    READ (ONLY FG-PATIENT-ID AND FG-RESPONSE-ITEMS ARE
001000*    PRESENT ON THE INCOMING LINE) AND WHEN THE SCORED LINE IS
001100*    WRITTEN (EVERY FIELD BELOW IS PRESENT).
001200*
001300*    12/04/98 JS  ORIGINAL LAYOUT FOR FACT-G SCORING JOB          JS9812  
001400*    03/22/99 JS  ADDED ITEM-SCORE AND COMPUTED-SCORE GROUPS
001500*    09/09/99 RFM Y2K REVIEW - NO DATE FIELDS IN THIS RECORD
001600*    07/14/03 TGD ADDED TABLE REDEFINES FOR STATS PRINT LOOP
001700******************************************************************
001800 01  WS-FACTG-RECORD.
001900     05  FG-PATIENT-ID                   PIC X(10).
002000     05  FG-RESPONSE-ITEMS.
002100         10  FG-GP1                      PIC X(01).
002200         10  FG-GP2                      PIC X(01).
002300         10  FG-GP3                      PIC X(01).
002400         10  FG-GP4                      PIC X(01).
002500         10  FG-GP5                      PIC X(01).
002600         10  FG-GP6                      PIC X(01).
002700         10  FG-GP7                      PIC X(01).
002800         10  FG-GS1                      PIC X(01).
002900         10  FG-GS2                      PIC X(01).
003000         10  FG-GS3                      PIC X(01).
003100         10  FG-GS4                      PIC X(01).
003200         10  FG-GS5                      PIC X(01).
003300         10  FG-GS6                      PIC X(01).
003400         10  FG-GS7                      PIC X(01).
003500         10  FG-GE1                      PIC X(01).
003600         10  FG-GE2                      PIC X(01).
003700         10  FG-GE3                      PIC X(01).
003800         10  FG-GE4                      PIC X(01).
003900         10  FG-GE5                      PIC X(01).
004000         10  FG-GE6                      PIC X(01).
004100         10  FG-GF1                      PIC X(01).
004200         10  FG-GF2                      PIC X(01).
004300         10  FG-GF3                      PIC X(01).
004400         10  FG-GF4                      PIC X(01).
004500         10  FG-GF5                      PIC X(01).
004600         10  FG-GF6                      PIC X(01).
004700         10  FG-GF7                      PIC X(01).
004800****** TABLE VIEW OF THE 27 RAW ITEMS - USED TO LOAD THE
004900****** SUBSCORE LINKAGE TABLE A SUBSCALE AT A TIME
005000     05  FG-RESPONSE-TABLE REDEFINES FG-RESPONSE-ITEMS.
005100         10  FG-RESPONSE-ITEM OCCURS 27 TIMES
005200                               PIC X(01).
005300     05  FG-ITEM-SCORES.
005400         10  FG-GP1-SCORE                PIC X(01).
005500         10  FG-GP2-SCORE                PIC X(01).
005600         10  FG-GP3-SCORE                PIC X(01).
005700         10  FG-GP4-SCORE                PIC X(01).
005800         10  FG-GP5-SCORE                PIC X(01).
005900         10  FG-GP6-SCORE                PIC X(01).
006000         10  FG-GP7-SCORE                PIC X(01).
006100         10  FG-GS1-SCORE                PIC X(01).
006200         10  FG-GS2-SCORE                PIC X(01).
006300         10  FG-GS3-SCORE                PIC X(01).
006400         10  FG-GS4-SCORE                PIC X(01).
006500         10  FG-GS5-SCORE                PIC X(01).
006600         10  FG-GS6-SCORE                PIC X(01).
006700         10  FG-GS7-SCORE                PIC X(01).
006800         10  FG-GE1-SCORE                PIC X(01).
006900         10  FG-GE2-SCORE                PIC X(01).
007000         10  FG-GE3-SCORE                PIC X(01).
007100         10  FG-GE4-SCORE                PIC X(01).
007200         10  FG-GE5-SCORE                PIC X(01).
007300         10  FG-GE6-SCORE                PIC X(01).
007400         10  FG-GF1-SCORE                PIC X(01).
007500         10  FG-GF2-SCORE                PIC X(01).
007600         10  FG-GF3-SCORE                PIC X(01).
007700         10  FG-GF4-SCORE                PIC X(01).
007800         10  FG-GF5-SCORE                PIC X(01).
007900         10  FG-GF6-SCORE                PIC X(01).
008000         10  FG-GF7-SCORE                PIC X(01).
008100****** TABLE VIEW OF THE 27 ITEM SCORES - USED TO MOVE THE
008200****** SUBSCORE LINKAGE RESULTS BACK INTO THE OUTPUT LINE
008300     05  FG-ITEM-SCORE-TABLE REDEFINES FG-ITEM-SCORES.
008400         10  FG-ITEM-SCORE OCCURS 27 TIMES
008500                            PIC X(01).
008600     05  FG-COMPUTED-SCORES.
008700         10  FG-PWB-SCORE-FLD.
008800             15  FG-PWB-SCORE-X          PIC X(07).
008900                 88  FG-PWB-SCORE-MISSING VALUE SPACES.
009000         10  FG-SWB-SCORE-FLD.
009100             15  FG-SWB-SCORE-X          PIC X(07).
009200                 88  FG-SWB-SCORE-MISSING VALUE SPACES.
009300         10  FG-EWB-SCORE-FLD.
009400             15  FG-EWB-SCORE-X          PIC X(07).
009500                 88  FG-EWB-SCORE-MISSING VALUE SPACES.
009600         10  FG-FWB-SCORE-FLD.
009700             15  FG-FWB-SCORE-X          PIC X(07).
009800                 88  FG-FWB-SCORE-MISSING VALUE SPACES.
009900         10  FG-TOTAL-SCORE-FLD.
010000             15  FG-TOTAL-SCORE-X        PIC X(07).
010100                 88  FG-TOTAL-SCORE-MISSING VALUE SPACES.
010200****** TABLE VIEW OF THE 5 FACT-G SCORE COLUMNS - WALKED BY
010300****** THE STATISTICS-ACCUMULATE AND REPORT-PRINT PARAGRAPHS
010400     05  FG-COMPUTED-SCORE-TABLE REDEFINES FG-COMPUTED-SCORES.
010500         10  FG-COMPUTED-SCORE-X OCCURS 5 TIMES
010600                                  PIC X(07).
010700             88  FG-COMPUTED-SCORE-MISSING VALUE SPACES.
010800****** NUMERIC (SIGNED PACKED-LOOKING) VIEW OF EACH SCORE -
010900****** ONLY VALID WHEN THE CORRESPONDING -MISSING SWITCH IS
011000****** "N"; DO NOT COMPUTE ON A MISSING FIELD
011100     05  FG-COMPUTED-SCORES-9 REDEFINES FG-COMPUTED-SCORES.
011200         10  FG-PWB-SCORE                PIC S9(3)V9999.
011300         10  FG-SWB-SCORE                PIC S9(3)V9999.
011400         10  FG-EWB-SCORE                PIC S9(3)V9999.
011500         10  FG-FWB-SCORE                PIC S9(3)V9999.
011600         10  FG-TOTAL-SCORE              PIC S9(3)V9999.
011700****** NUMERIC TABLE VIEW OF THE SAME 5 COLUMNS - USED WHEN A
011800****** SUBSCALE SCORE IS STORED BY SUBSCRIPT RATHER THAN NAME
011900     05  FG-COMPUTED-SCORE-9-TABLE REDEFINES FG-COMPUTED-SCORES.
012000         10  FG-COMPUTED-SCORE-9 OCCURS 5 TIMES
012100                                  PIC S9(3)V9999.
012200     05  FILLER                          PIC X(01).
