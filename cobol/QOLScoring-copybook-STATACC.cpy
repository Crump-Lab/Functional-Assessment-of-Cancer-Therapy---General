000100******************************************************************
000200*    QOLSCORING COPYBOOK STATACC
000300*    END-OF-BATCH SUMMARY STATISTICS ACCUMULATOR
000400*
000500*    ONE ROW PER COMPUTED SCORE COLUMN.  FACTG USES ROWS 1-5
000600*    (PWB/SWB/EWB/FWB/FACT-G TOTAL).  FACTE USES ALL 8 ROWS
000700*    (ADDS ECS/FACT-E TOTAL/TOI).  COUNT/SUM/SUMSQ ARE
000800*    ACCUMULATED OVER NON-MISSING VALUES ONLY; MIN AND MAX
000900*    ARE ESTABLISHED THE FIRST TIME A ROW SEES A NON-MISSING
001000*    VALUE (WS-STATS-MIN-SET-SW).  ROWS ARE ADDRESSED BY A
001100*    SUBSCRIPT HELD IN THE CALLING PROGRAM'S WORKING-STORAGE
001200*    (SEE WS-ROW-SUB IN COUNTERS-IDXS-AND-ACCUMULATORS) -
001300*    ROW 1=PWB, 2=SWB, 3=EWB, 4=FWB, 5=ECS, 6=FACT-G TOTAL,
001400*    7=FACT-E TOTAL, 8=TOI - SAME ORDER AS FE-COMPUTED-SCORES-9
001500*    IN FACTEREC.
001600*
001700*    07/14/03 TGD ORIGINAL TABLE FOR THE FACTG SUMMARY REPORT
001800*    11/19/08 JS  WIDENED TO 8 ROWS FOR THE FACTE COMPOSITES
001900******************************************************************
002000 01  WS-STATS-TABLE.
002100     05  WS-STATS-ROW OCCURS 8 TIMES.
002200         10  WS-STATS-LABEL               PIC X(14).
002300         10  WS-STATS-COUNT               PIC 9(07) COMP.
002400         10  WS-STATS-SUM                 PIC S9(09)V9999 COMP-3.
002500         10  WS-STATS-SUMSQ                PIC S9(13)V9999 COMP-3.
002600         10  WS-STATS-MIN                  PIC S9(03)V9999 COMP-3.
002700         10  WS-STATS-MAX                  PIC S9(03)V9999 COMP-3.
002800         10  WS-STATS-MIN-SET-SW          PIC X(01).
002900             88  WS-STATS-MIN-SET         VALUE "Y".
003000             88  WS-STATS-MIN-NOT-SET     VALUE "N".
003100         10  FILLER                       PIC X(01).
