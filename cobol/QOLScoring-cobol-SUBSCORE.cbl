000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SUBSCORE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 12/04/98.
000700 DATE-COMPILED. 12/04/98.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SCORES ONE FACT SUBSCALE (PWB, SWB, EWB, FWB OR
001300*          THE ECS).  THE CALLER LOADS THE ITEM RESPONSES,
001400*          ANSWERED SWITCHES AND REVERSE-SCORE SWITCHES INTO
001500*          LK-SUBSCALE-ITEM AND SETS LK-ITEM-COUNT; THIS
001600*          ROUTINE REVERSE-SCORES WHERE CALLED FOR, COUNTS
001700*          HOW MANY ITEMS WERE ANSWERED, AND PRORATES THE
001800*          SUBSCALE SCORE WHEN AT LEAST HALF THE ITEMS WERE
001900*          ANSWERED.  SHARED BY FACTG AND FACTE.
002000*
002100*    12/04/98 JS  ORIGINAL ROUTINE FOR FACT-G (4 SUBSCALES)       JS9812  
002200*    04/02/99 JS  WIDENED TABLE TO 17 SO FACTE CAN REUSE IT       JS9904  
002300*                 FOR THE ECS
002400*    09/09/99 RFM Y2K REVIEW - NO DATE FIELDS, NO CHANGE          RFM9909 
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600**  DUMP-FORMAT VIEWS - COMP/COMP-3 FIELDS DON'T DISPLAY
003700**  READABLY SO THE SHOP KEEPS AN X() REDEFINE OF EACH FOR
003800**  ABEND DUMPS, SAME PRACTICE AS THE PATDALY WORK AREAS.
003900 77  ITEM-SUB                       PIC 9(02) COMP.
004000 77  ITEM-SUB-X REDEFINES ITEM-SUB  PIC X(02).
004100 77  WS-ANSWERED-COUNT              PIC 9(02) COMP.
004200 77  WS-ANSWERED-COUNT-X REDEFINES WS-ANSWERED-COUNT
004300                                    PIC X(02).
004400 77  WS-ITEM-SCORE-SUM              PIC S9(03) COMP-3.
004500 77  WS-ITEM-SCORE-SUM-X REDEFINES WS-ITEM-SCORE-SUM
004600                                    PIC X(02).
004700
004800 LINKAGE SECTION.
004900 COPY SUBSPARM.
005000
005100 PROCEDURE DIVISION USING LK-SUBSCALE-PARMS.
005200     MOVE ZERO TO WS-ANSWERED-COUNT, WS-ITEM-SCORE-SUM.
005300
005400     PERFORM 100-SCORE-ITEM
005500         VARYING ITEM-SUB FROM 1 BY 1
005600         UNTIL ITEM-SUB > LK-ITEM-COUNT.
005700
005800     MOVE WS-ANSWERED-COUNT TO LK-ANSWERED-COUNT.
005900
006000**  "AT LEAST 50%, EXACT HALF SATISFIES" - I.E. 2 * ANSWERED
006100**  MUST BE AT LEAST THE ITEM COUNT - AVOIDS A FRACTION TEST
006200     IF (WS-ANSWERED-COUNT * 2) >= LK-ITEM-COUNT
006300         AND WS-ANSWERED-COUNT > ZERO
006400         PERFORM 150-PRORATE-SUBSCALE
006500     ELSE
006600         MOVE ZERO TO LK-SUBSCALE-SCORE
006700         SET LK-SUBSCALE-MISSING TO TRUE.
006800
006900     GOBACK.
007000
007100 100-SCORE-ITEM.
007200     IF LK-ANSWERED(ITEM-SUB)
007300         IF LK-REVERSE-SCORED(ITEM-SUB)
007400             COMPUTE LK-ITEM-SCORE-VALUE(ITEM-SUB) =
007500                 4 - LK-RESPONSE-VALUE(ITEM-SUB)
007600         ELSE
007700             MOVE LK-RESPONSE-VALUE(ITEM-SUB)
007800                 TO LK-ITEM-SCORE-VALUE(ITEM-SUB)
007900         END-IF
008000         MOVE "N" TO LK-ITEM-SCORE-MISSING-SW(ITEM-SUB)
008100         ADD 1 TO WS-ANSWERED-COUNT
008200         ADD LK-ITEM-SCORE-VALUE(ITEM-SUB) TO WS-ITEM-SCORE-SUM
008300     ELSE
008400         MOVE "Y" TO LK-ITEM-SCORE-MISSING-SW(ITEM-SUB).
008500
008600 150-PRORATE-SUBSCALE.
008700**  SCORE = (SUM OF ANSWERED ITEM SCORES * N) / ANSWERED -
008800**  NO INTERMEDIATE ROUNDING, CARRIED TO 4 DECIMAL PLACES
008900     COMPUTE LK-SUBSCALE-SCORE =
009000         (WS-ITEM-SCORE-SUM * LK-ITEM-COUNT) / WS-ANSWERED-COUNT.
009100     SET LK-SUBSCALE-PRESENT TO TRUE.
