000100******************************************************************
000200*    QOLSCORING COPYBOOK SUBSPARM
000300*    LINKAGE PARAMETER BLOCK FOR  CALL 'SUBSCORE'
000400*
000500*    ONE SUBSCALE IS SCORED PER CALL.  THE CALLING PROGRAM
000600*    LOADS LK-ITEM-COUNT AND THE FIRST LK-ITEM-COUNT ENTRIES
000700*    OF LK-SUBSCALE-ITEM (RESPONSE, ANSWERED-SWITCH, REVERSE-
000800*    SWITCH) BEFORE THE CALL.  THE TABLE IS SIZED 17 DEEP TO
000900*    HOLD THE LARGEST SUBSCALE (THE ECS) - SHORTER SUBSCALES
001000*    (PWB/SWB/FWB=7, EWB=6) SIMPLY LEAVE THE TRAILING ENTRIES
001100*    UNUSED, SAME AS THE 12-ROW EQUIPMENT TABLE IN THE DAILY
001200*    CHARGES WORK.
001300*
001400*    12/04/98 JS  ORIGINAL PARAMETER BLOCK FOR SUBSCORE           JS9812  
001500*    03/22/99 JS  WIDENED TABLE FROM 7 TO 17 FOR THE ECS          JS9903  
001600******************************************************************
001700 01  LK-SUBSCALE-PARMS.
001800     05  LK-ITEM-COUNT                   PIC 9(02) COMP.
001900     05  LK-ANSWERED-COUNT                PIC 9(02) COMP.
002000     05  LK-SUBSCALE-MISSING-SW          PIC X(01).
002100         88  LK-SUBSCALE-MISSING         VALUE "Y".
002200         88  LK-SUBSCALE-PRESENT         VALUE "N".
002300     05  LK-SUBSCALE-SCORE               PIC S9(03)V9999 COMP-3.
002400     05  LK-SUBSCALE-ITEM OCCURS 17 TIMES.
002500         10  LK-RESPONSE-VALUE            PIC 9(01).
002600         10  LK-RESPONSE-ANSWERED-SW      PIC X(01).
002700             88  LK-ANSWERED              VALUE "Y".
002800             88  LK-UNANSWERED            VALUE "N".
002900         10  LK-REVERSE-SCORE-SW          PIC X(01).
003000             88  LK-REVERSE-SCORED        VALUE "Y".
003100             88  LK-AS-IS-SCORED          VALUE "N".
003200         10  LK-ITEM-SCORE-VALUE          PIC 9(01).
003300         10  LK-ITEM-SCORE-MISSING-SW     PIC X(01).
003400             88  LK-ITEM-SCORE-MISSING    VALUE "Y".
003500     05  FILLER                          PIC X(01).
