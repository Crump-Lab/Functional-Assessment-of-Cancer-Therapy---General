000100******************************************************************
000200*    QOLSCORING COPYBOOK FACTEREC
000300*    FACT-E PATIENT RESPONSE / SCORED-RESULT RECORD LAYOUT
000400*
000500*    FACT-E CARRIES THE SAME 27 FACT-G ITEMS AS FACTGREC PLUS
000600*    THE 17-ITEM ESOPHAGEAL CANCER SUBSCALE (ECS).  THE TWO
000700*    COPYBOOKS ARE KEPT SEPARATE (NOT NESTED) SO EACH JOB'S
000800*    RECORD IS SELF-CONTAINED ON ITS OWN FD - SAME PRACTICE AS
000900*    THE PATDALY/TREATMNT LAYOUTS USED ELSEWHERE IN THIS SHOP.
001000*
001100*    12/04/98 JS  ORIGINAL LAYOUT FOR FACT-G SCORING JOB          JS9812  
001200*    04/02/99 JS  EXTENDED FOR THE ESOPHAGEAL (FACT-E) VARIANT
001300*    09/09/99 RFM Y2K REVIEW - NO DATE FIELDS IN THIS RECORD
001400*    07/14/03 TGD ADDED TABLE REDEFINES FOR STATS PRINT LOOP
001500*    11/19/08 JS  ADDED TOI / FACT-E-TOTAL COMPOSITE FIELDS AND   JS0811  
001600*                 MOVED THE ECS GROUPS SO EACH TABLE REDEFINES
001700*                 IMMEDIATELY FOLLOWS ITS OWN SUBJECT, PER THE
001800*                 COMPILER - CAUGHT IN TEST ON THE NEW FIELDS
001900******************************************************************
002000 01  WS-FACTE-RECORD.
002100     05  FE-PATIENT-ID                   PIC X(10).
002200     05  FE-RESPONSE-ITEMS.
002300         10  FE-GP1                      PIC X(01).
002400         10  FE-GP2                      PIC X(01).
002500         10  FE-GP3                      PIC X(01).
002600         10  FE-GP4                      PIC X(01).
002700         10  FE-GP5                      PIC X(01).
002800         10  FE-GP6                      PIC X(01).
002900         10  FE-GP7                      PIC X(01).
003000         10  FE-GS1                      PIC X(01).
003100         10  FE-GS2                      PIC X(01).
003200         10  FE-GS3                      PIC X(01).
003300         10  FE-GS4                      PIC X(01).
003400         10  FE-GS5                      PIC X(01).
003500         10  FE-GS6                      PIC X(01).
003600         10  FE-GS7                      PIC X(01).
003700         10  FE-GE1                      PIC X(01).
003800         10  FE-GE2                      PIC X(01).
003900         10  FE-GE3                      PIC X(01).
004000         10  FE-GE4                      PIC X(01).
004100         10  FE-GE5                      PIC X(01).
004200         10  FE-GE6                      PIC X(01).
004300         10  FE-GF1                      PIC X(01).
004400         10  FE-GF2                      PIC X(01).
004500         10  FE-GF3                      PIC X(01).
004600         10  FE-GF4                      PIC X(01).
004700         10  FE-GF5                      PIC X(01).
004800         10  FE-GF6                      PIC X(01).
004900         10  FE-GF7                      PIC X(01).
005000****** TABLE VIEW OF THE 27 FACT-G RAW ITEMS - USED TO LOAD
005100****** THE SUBSCORE LINKAGE TABLE A SUBSCALE AT A TIME AND TO
005200****** TEST THE 80-PERCENT ANSWER-RATE RULES
005300     05  FE-RESPONSE-TABLE REDEFINES FE-RESPONSE-ITEMS.
005400         10  FE-RESPONSE-ITEM OCCURS 27 TIMES
005500                               PIC X(01).
005600     05  FE-ECS-ITEMS.
005700         10  FE-A-HN1                    PIC X(01).
005800         10  FE-A-HN2                    PIC X(01).
005900         10  FE-A-HN3                    PIC X(01).
006000         10  FE-A-HN4                    PIC X(01).
006100         10  FE-A-HN5                    PIC X(01).
006200         10  FE-A-HN7                    PIC X(01).
006300         10  FE-A-HN10                   PIC X(01).
006400         10  FE-A-E1                     PIC X(01).
006500         10  FE-A-E2                     PIC X(01).
006600         10  FE-A-E3                     PIC X(01).
006700         10  FE-A-E4                     PIC X(01).
006800         10  FE-A-E5                     PIC X(01).
006900         10  FE-A-E6                     PIC X(01).
007000         10  FE-A-E7                     PIC X(01).
007100         10  FE-A-C6                     PIC X(01).
007200         10  FE-A-C2                     PIC X(01).
007300         10  FE-A-ACT11                  PIC X(01).
007400****** TABLE VIEW OF THE 17 ECS RAW ITEMS - SAME PURPOSE AS
007500****** FE-RESPONSE-TABLE ABOVE, JUST FOR THE ECS SUBSCALE
007600     05  FE-ECS-TABLE REDEFINES FE-ECS-ITEMS.
007700         10  FE-ECS-ITEM OCCURS 17 TIMES
007800                          PIC X(01).
007900     05  FE-ITEM-SCORES.
008000         10  FE-GP1-SCORE                PIC X(01).
008100         10  FE-GP2-SCORE                PIC X(01).
008200         10  FE-GP3-SCORE                PIC X(01).
008300         10  FE-GP4-SCORE                PIC X(01).
008400         10  FE-GP5-SCORE                PIC X(01).
008500         10  FE-GP6-SCORE                PIC X(01).
008600         10  FE-GP7-SCORE                PIC X(01).
008700         10  FE-GS1-SCORE                PIC X(01).
008800         10  FE-GS2-SCORE                PIC X(01).
008900         10  FE-GS3-SCORE                PIC X(01).
009000         10  FE-GS4-SCORE                PIC X(01).
009100         10  FE-GS5-SCORE                PIC X(01).
009200         10  FE-GS6-SCORE                PIC X(01).
009300         10  FE-GS7-SCORE                PIC X(01).
009400         10  FE-GE1-SCORE                PIC X(01).
009500         10  FE-GE2-SCORE                PIC X(01).
009600         10  FE-GE3-SCORE                PIC X(01).
009700         10  FE-GE4-SCORE                PIC X(01).
009800         10  FE-GE5-SCORE                PIC X(01).
009900         10  FE-GE6-SCORE                PIC X(01).
010000         10  FE-GF1-SCORE                PIC X(01).
010100         10  FE-GF2-SCORE                PIC X(01).
010200         10  FE-GF3-SCORE                PIC X(01).
010300         10  FE-GF4-SCORE                PIC X(01).
010400         10  FE-GF5-SCORE                PIC X(01).
010500         10  FE-GF6-SCORE                PIC X(01).
010600         10  FE-GF7-SCORE                PIC X(01).
010700****** TABLE VIEW OF THE 27 FACT-G ITEM SCORES - USED TO MOVE
010800****** THE SUBSCORE LINKAGE RESULTS BACK INTO THE OUTPUT LINE
010900     05  FE-ITEM-SCORE-TABLE REDEFINES FE-ITEM-SCORES.
011000         10  FE-ITEM-SCORE OCCURS 27 TIMES
011100                            PIC X(01).
011200     05  FE-ECS-ITEM-SCORES.
011300         10  FE-A-HN1-SCORE              PIC X(01).
011400         10  FE-A-HN2-SCORE              PIC X(01).
011500         10  FE-A-HN3-SCORE              PIC X(01).
011600         10  FE-A-HN4-SCORE              PIC X(01).
011700         10  FE-A-HN5-SCORE              PIC X(01).
011800         10  FE-A-HN7-SCORE              PIC X(01).
011900         10  FE-A-HN10-SCORE             PIC X(01).
012000         10  FE-A-E1-SCORE               PIC X(01).
012100         10  FE-A-E2-SCORE               PIC X(01).
012200         10  FE-A-E3-SCORE               PIC X(01).
012300         10  FE-A-E4-SCORE               PIC X(01).
012400         10  FE-A-E5-SCORE               PIC X(01).
012500         10  FE-A-E6-SCORE               PIC X(01).
012600         10  FE-A-E7-SCORE               PIC X(01).
012700         10  FE-A-C6-SCORE               PIC X(01).
012800         10  FE-A-C2-SCORE               PIC X(01).
012900         10  FE-A-ACT11-SCORE            PIC X(01).
013000****** TABLE VIEW OF THE 17 ECS ITEM SCORES - USED TO MOVE THE
013100****** SUBSCORE LINKAGE RESULTS BACK INTO THE OUTPUT LINE
013200     05  FE-ECS-ITEM-SCORE-TABLE REDEFINES FE-ECS-ITEM-SCORES.
013300         10  FE-ECS-ITEM-SCORE OCCURS 17 TIMES
013400                                 PIC X(01).
013500     05  FE-COMPUTED-SCORES.
013600         10  FE-PWB-SCORE-FLD.
013700             15  FE-PWB-SCORE-X          PIC X(07).
013800                 88  FE-PWB-SCORE-MISSING VALUE SPACES.
013900         10  FE-SWB-SCORE-FLD.
014000             15  FE-SWB-SCORE-X          PIC X(07).
014100                 88  FE-SWB-SCORE-MISSING VALUE SPACES.
014200         10  FE-EWB-SCORE-FLD.
014300             15  FE-EWB-SCORE-X          PIC X(07).
014400                 88  FE-EWB-SCORE-MISSING VALUE SPACES.
014500         10  FE-FWB-SCORE-FLD.
014600             15  FE-FWB-SCORE-X          PIC X(07).
014700                 88  FE-FWB-SCORE-MISSING VALUE SPACES.
014800         10  FE-ECS-SCORE-FLD.
014900             15  FE-ECS-SCORE-X          PIC X(07).
015000                 88  FE-ECS-SCORE-MISSING VALUE SPACES.
015100         10  FE-FACTG-TOTAL-FLD.
015200             15  FE-FACTG-TOTAL-X        PIC X(07).
015300                 88  FE-FACTG-TOTAL-MISSING VALUE SPACES.
015400         10  FE-FACTE-TOTAL-FLD.
015500             15  FE-FACTE-TOTAL-X        PIC X(07).
015600                 88  FE-FACTE-TOTAL-MISSING VALUE SPACES.
015700         10  FE-TOI-FLD.
015800             15  FE-TOI-X                PIC X(07).
015900                 88  FE-TOI-MISSING       VALUE SPACES.
016000****** TABLE VIEW OF THE 8 FACT-E SCORE COLUMNS - WALKED BY
016100****** THE STATISTICS-ACCUMULATE AND REPORT-PRINT PARAGRAPHS
016200     05  FE-COMPUTED-SCORE-TABLE REDEFINES FE-COMPUTED-SCORES.
016300         10  FE-COMPUTED-SCORE-X OCCURS 8 TIMES
016400                                  PIC X(07).
016500             88  FE-COMPUTED-SCORE-MISSING VALUE SPACES.
016600****** NUMERIC (SIGNED) VIEW OF EACH SCORE - ONLY VALID WHEN
016700****** THE CORRESPONDING -MISSING SWITCH IS "N"
016800     05  FE-COMPUTED-SCORES-9 REDEFINES FE-COMPUTED-SCORES.
016900         10  FE-PWB-SCORE                PIC S9(3)V9999.
017000         10  FE-SWB-SCORE                PIC S9(3)V9999.
017100         10  FE-EWB-SCORE                PIC S9(3)V9999.
017200         10  FE-FWB-SCORE                PIC S9(3)V9999.
017300         10  FE-ECS-SCORE                PIC S9(3)V9999.
017400         10  FE-FACTG-TOTAL              PIC S9(3)V9999.
017500         10  FE-FACTE-TOTAL              PIC S9(3)V9999.
017600         10  FE-TOI                      PIC S9(3)V9999.
017700****** NUMERIC TABLE VIEW OF THE SAME 8 COLUMNS - USED WHEN A
017800****** SUBSCALE/COMPOSITE SCORE IS STORED BY SUBSCRIPT RATHER
017900****** THAN BY NAME
018000     05  FE-COMPUTED-SCORE-9-TABLE REDEFINES FE-COMPUTED-SCORES.
018100         10  FE-COMPUTED-SCORE-9 OCCURS 8 TIMES
018200                                  PIC S9(3)V9999.
018300     05  FILLER                          PIC X(01).
