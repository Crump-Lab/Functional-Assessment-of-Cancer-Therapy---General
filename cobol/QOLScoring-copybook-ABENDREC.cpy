000100******************************************************************
000200*    QOLSCORING COPYBOOK ABENDREC
000300*    SYSOUT DUMP-LINE LAYOUT FOR ABNORMAL-END DIAGNOSTICS
000400*
000500*    WRITTEN TO SYSOUT IMMEDIATELY BEFORE THE 1000-ABEND-RTN
000600*    FORCES A 0C7 VIA DIVIDE-BY-ZERO, SAME TECHNIQUE USED
000700*    ELSEWHERE IN THIS SHOP SO THE ABEND CODE AND A DUMP ARE
000800*    BOTH ON THE JOB'S SYSOUT FOR THE OPERATOR.
000900*
001000*    12/04/98 JS  ORIGINAL LAYOUT                                 JS9812  
001100******************************************************************
001200 01  ABEND-REC.
001300     05  PARA-NAME                       PIC X(20) VALUE SPACES.
001400     05  FILLER                          PIC X(02) VALUE SPACES.
001500     05  ABEND-REASON                    PIC X(50) VALUE SPACES.
001600     05  FILLER                          PIC X(02) VALUE SPACES.
001700     05  EXPECTED-VAL                    PIC S9(09) VALUE ZERO.
001800     05  FILLER                          PIC X(02) VALUE SPACES.
001900     05  ACTUAL-VAL                      PIC S9(09) VALUE ZERO.
002000     05  FILLER                          PIC X(33) VALUE SPACES.
