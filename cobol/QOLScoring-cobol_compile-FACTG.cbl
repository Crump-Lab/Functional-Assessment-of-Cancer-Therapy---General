000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FACTG.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 12/04/98.
000600 DATE-COMPILED. 12/04/98.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCORES THE FACT-G (GENERAL) QUALITY OF
001300*          LIFE QUESTIONNAIRE FOR EVERY PATIENT ON THE INPUT
001400*          FILE.  EACH RECORD CARRIES A PATIENT ID AND THE 27
001500*          FACT-G ITEM RESPONSES (0-4, OR BLANK IF THE PATIENT
001600*          LEFT THE ITEM UNANSWERED).
001700*
001800*          FOUR SUBSCALES ARE SCORED - PHYSICAL (PWB), SOCIAL/
001900*          FAMILY (SWB), EMOTIONAL (EWB) AND FUNCTIONAL (FWB)
002000*          WELL-BEING - VIA THE SHARED SUBSCORE ROUTINE, AND
002100*          THE FACT-G TOTAL IS THE SUM OF THE FOUR WHEN ENOUGH
002200*          OF THE QUESTIONNAIRE WAS ANSWERED.  A SCORED RECORD
002300*          IS WRITTEN FOR EVERY INPUT RECORD, AND A SUMMARY
002400*          STATISTICS REPORT IS PRINTED AT END OF JOB.
002500*
002600*          INPUT FILE              -   FACTGIN
002700*
002800*          OUTPUT FILE PRODUCED    -   FACTGOUT
002900*
003000*          SUMMARY REPORT          -   SYSOUT
003100*
003200******************************************************************
003300*    12/04/98 JS  ORIGINAL PROGRAM - PWB/SWB/EWB/FWB AND THE
003400*                 FACT-G TOTAL
003500*    03/22/99 JS  ADDED THE PER-ITEM SCORE FIELDS TO THE OUTPUT
003600*                 RECORD AT THE REQUEST OF THE TUMOR REGISTRY
003700*    09/09/99 RFM Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003800*                 NO CHANGE REQUIRED
003900*    07/14/03 TGD ADDED THE END-OF-JOB SUMMARY STATISTICS         TGD0307 
004000*                 REPORT (REQUEST #4471) - CALLS SQROOT FOR THE
004100*                 STANDARD DEVIATION
004200*    08/02/03 TGD CORRECTED THE "AT LEAST HALF ANSWERED" TEST ON
004300*                 THE FACT-G TOTAL TO 22 OF 27, NOT 21 OF 27
004400*    11/19/08 JS  NO CHANGE TO THIS PROGRAM - CHANGE LOG ENTRY
004500*                 CARRIED FOR CONSISTENCY WITH FACTGREC/FACTE
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT FACTGIN
006100     ASSIGN TO UT-S-FACTGIN
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT FACTGOUT
006700     ASSIGN TO UT-S-FACTGOUT
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(130).
008100
008200****** ONE CARD PER PATIENT - ID FOLLOWED BY THE 27 FACT-G
008300****** ITEM RESPONSES, EACH IN ITS OWN ONE-BYTE SLOT, BLANK
008400****** WHEN THE PATIENT LEFT THE ITEM UNANSWERED
008500 FD  FACTGIN
008600     RECORD CONTAINS 37 CHARACTERS
008700     DATA RECORD IS FACTGIN-REC.
008800 01  FACTGIN-REC                     PIC X(37).
008900
009000****** SAME PATIENT ID AND 27 RESPONSES, FOLLOWED BY THE 27
009100****** ITEM SCORES AND THE FOUR SUBSCALE SCORES AND THE
009200****** FACT-G TOTAL - MISSING SCORES GO OUT AS BLANKS
009300 FD  FACTGOUT
009400     RECORD CONTAINS 100 CHARACTERS
009500     DATA RECORD IS FACTGOUT-REC.
009600 01  FACTGOUT-REC                    PIC X(100).
009700
009800 WORKING-STORAGE SECTION.
009900 01  FILE-STATUS-CODES.
010000     05  OFCODE                      PIC X(02) VALUE SPACES.
010100         88 CODE-GOOD                VALUE "00".
010200         88 CODE-EOF                 VALUE "10".
010300     05  FILLER                      PIC X(02) VALUE SPACES.
010400
010500 COPY FACTGREC.
010600 COPY SUBSPARM.
010700 COPY STATACC.
010800 COPY ABENDREC.
010900
011000****** REVERSE-SCORE FLAGS FOR EACH SUBSCALE, ONE BYTE PER
011100****** ITEM IN ITEM-NUMBER ORDER - "Y" MEANS THE ITEM SCORE
011200****** IS 4 MINUS THE RESPONSE, "N" MEANS SCORE = RESPONSE
011300 01  WS-REVERSE-FLAGS.
011400     05  WS-PWB-REV-ITEMS.
011500         10  WS-PWB-REV-1            PIC X(01) VALUE "Y".
011600         10  WS-PWB-REV-2            PIC X(01) VALUE "Y".
011700         10  WS-PWB-REV-3            PIC X(01) VALUE "Y".
011800         10  WS-PWB-REV-4            PIC X(01) VALUE "Y".
011900         10  WS-PWB-REV-5            PIC X(01) VALUE "Y".
012000         10  WS-PWB-REV-6            PIC X(01) VALUE "Y".
012100         10  WS-PWB-REV-7            PIC X(01) VALUE "Y".
012200     05  WS-PWB-REV-TABLE REDEFINES WS-PWB-REV-ITEMS.
012300         10  WS-PWB-REV OCCURS 7 TIMES
012400                                     PIC X(01).
012500     05  WS-SWB-REV-ITEMS.
012600         10  WS-SWB-REV-1            PIC X(01) VALUE "N".
012700         10  WS-SWB-REV-2            PIC X(01) VALUE "N".
012800         10  WS-SWB-REV-3            PIC X(01) VALUE "N".
012900         10  WS-SWB-REV-4            PIC X(01) VALUE "N".
013000         10  WS-SWB-REV-5            PIC X(01) VALUE "N".
013100         10  WS-SWB-REV-6            PIC X(01) VALUE "N".
013200         10  WS-SWB-REV-7            PIC X(01) VALUE "N".
013300     05  WS-SWB-REV-TABLE REDEFINES WS-SWB-REV-ITEMS.
013400         10  WS-SWB-REV OCCURS 7 TIMES
013500                                     PIC X(01).
013600****** EWB IS THE ONE IRREGULAR SUBSCALE - GE2 IS TAKEN AS-IS,
013700****** EVERY OTHER EWB ITEM IS REVERSE SCORED
013800     05  WS-EWB-REV-ITEMS.
013900         10  WS-EWB-REV-1            PIC X(01) VALUE "Y".
014000         10  WS-EWB-REV-2            PIC X(01) VALUE "N".
014100         10  WS-EWB-REV-3            PIC X(01) VALUE "Y".
014200         10  WS-EWB-REV-4            PIC X(01) VALUE "Y".
014300         10  WS-EWB-REV-5            PIC X(01) VALUE "Y".
014400         10  WS-EWB-REV-6            PIC X(01) VALUE "Y".
014500     05  WS-EWB-REV-TABLE REDEFINES WS-EWB-REV-ITEMS.
014600         10  WS-EWB-REV OCCURS 6 TIMES
014700                                     PIC X(01).
014800     05  WS-FWB-REV-ITEMS.
014900         10  WS-FWB-REV-1            PIC X(01) VALUE "N".
015000         10  WS-FWB-REV-2            PIC X(01) VALUE "N".
015100         10  WS-FWB-REV-3            PIC X(01) VALUE "N".
015200         10  WS-FWB-REV-4            PIC X(01) VALUE "N".
015300         10  WS-FWB-REV-5            PIC X(01) VALUE "N".
015400         10  WS-FWB-REV-6            PIC X(01) VALUE "N".
015500         10  WS-FWB-REV-7            PIC X(01) VALUE "N".
015600     05  WS-FWB-REV-TABLE REDEFINES WS-FWB-REV-ITEMS.
015700         10  WS-FWB-REV OCCURS 7 TIMES
015800                                     PIC X(01).
015900     05  FILLER                      PIC X(01) VALUE SPACE.
016000
016100 01  FLAGS-AND-SWITCHES.
016200     05 MORE-FACTGIN-SW              PIC X(01) VALUE "Y".
016300         88 NO-MORE-PATIENTS         VALUE "N".
016400         88 MORE-PATIENTS            VALUE "Y".
016500     05 FILLER                       PIC X(01) VALUE SPACE.
016600
016700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016800     05 RECORDS-READ                 PIC 9(07) COMP.
016900     05 RECORDS-WRITTEN              PIC 9(07) COMP.
017000     05 WS-SS-SUB                    PIC 9(02) COMP.
017100     05 WS-SS-IDX                    PIC 9(02) COMP.
017200     05 WS-ROW-SUB                   PIC 9(02) COMP.
017300     05 WS-COL-SUB                   PIC 9(02) COMP.
017400     05 WS-NUM-COLS                  PIC 9(02) COMP VALUE 5.
017500     05 WS-FACTG-ANSWERED-COUNT      PIC 9(02) COMP.
017600     05 WS-LINES                     PIC 9(03) COMP.
017700     05 WS-PAGES                     PIC 9(03) COMP.
017800     05 FILLER                       PIC X(01) VALUE SPACE.
017900
018000 77  ZERO-VAL                        PIC 9(01) VALUE ZERO.
018100 77  ONE-VAL                         PIC 9(01) VALUE 1.
018200 77  WS-ITEM-SCORE-WK                PIC 9(01).
018300 77  WS-STD-DEV-RADICAND             PIC S9(9)V9999 COMP-3.
018400 77  WS-STD-DEV-ROOT                 PIC S9(9)V9999 COMP-3.
018500 77  WS-COL-MEAN                     PIC S9(7)V9999 COMP-3.
018600 77  WS-COL-VARIANCE                 PIC S9(9)V9999 COMP-3.
018700
018800****** END-OF-JOB SUMMARY REPORT LINES - SAME PAGE-HEADER
018900****** STYLE USED ON THE PATIENT DETAIL LISTINGS
019000 01  WS-HDR-REC.
019100     05  FILLER                      PIC X(01) VALUE SPACE.
019200     05  FILLER                      PIC X(17) VALUE SPACES.
019300     05  FILLER                      PIC X(50) VALUE
019400         "FACT-G SCORING - SUMMARY STATISTICS REPORT".
019500     05  FILLER                      PIC X(20)
019600         VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
019700     05  PAGE-NBR-O                  PIC ZZ9.
019800
019900 01  WS-COLM-HDR-REC.
020000     05  FILLER                      PIC X(14) VALUE "STATISTIC".
020100     05  WS-COLM-HDR-ENTRY OCCURS 5 TIMES.
020200         10  WS-COLM-HDR-TEXT        PIC X(08).
020300         10  FILLER                  PIC X(02) VALUE SPACES.
020400
020500 01  WS-STATS-PRINT-LINE.
020600     05  WS-STATS-PRINT-LABEL        PIC X(14).
020700     05  WS-STATS-PRINT-ENTRY OCCURS 8 TIMES.
020800         10  WS-STATS-PRINT-VAL      PIC -(04)9.99.
020900         10  FILLER                  PIC X(02) VALUE SPACES.
021000
021100 01  WS-JOB-SUMMARY-LINE.
021200     05  FILLER                      PIC X(20) VALUE
021300         "PATIENTS READ    : ".
021400     05  WS-READ-O                   PIC ZZZ,ZZ9.
021500     05  FILLER                      PIC X(60) VALUE SPACES.
021600
021700 01  WS-BLANK-LINE.
021800     05  FILLER                      PIC X(130) VALUE SPACES.
021900
022000 PROCEDURE DIVISION.
022100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022200     PERFORM 100-MAINLINE THRU 100-EXIT
022300             UNTIL NO-MORE-PATIENTS.
022400     PERFORM 999-CLEANUP THRU 999-EXIT.
022500     MOVE +0 TO RETURN-CODE.
022600     GOBACK.
022700
022800 000-HOUSEKEEPING.
022900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023000     DISPLAY "******** BEGIN JOB FACTG ********".
023100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
023200     MOVE 1 TO WS-PAGES.
023300     MOVE 5 TO WS-NUM-COLS.
023400     PERFORM 600-INIT-STATS-TABLE THRU 600-EXIT.
023500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023600     PERFORM 900-READ-FACTGIN THRU 900-EXIT.
023700     IF NO-MORE-PATIENTS
023800         MOVE "EMPTY FACT-G INPUT FILE" TO ABEND-REASON
023900         GO TO 1000-ABEND-RTN.
024000 000-EXIT.
024100     EXIT.
024200
024300 100-MAINLINE.
024400     MOVE "100-MAINLINE" TO PARA-NAME.
024500     PERFORM 200-SCORE-PATIENT THRU 200-EXIT.
024600     PERFORM 950-WRITE-FACTGOUT THRU 950-EXIT.
024700     PERFORM 900-READ-FACTGIN THRU 900-EXIT.
024800 100-EXIT.
024900     EXIT.
025000
025100 200-SCORE-PATIENT.
025200     MOVE "200-SCORE-PATIENT" TO PARA-NAME.
025300     PERFORM 210-SCORE-PWB THRU 210-EXIT.
025400     PERFORM 220-SCORE-SWB THRU 220-EXIT.
025500     PERFORM 230-SCORE-EWB THRU 230-EXIT.
025600     PERFORM 240-SCORE-FWB THRU 240-EXIT.
025700     PERFORM 250-SCORE-FACT-G-TOTAL THRU 250-EXIT.
025800     PERFORM 300-ACCUMULATE-STATISTICS THRU 300-EXIT.
025900 200-EXIT.
026000     EXIT.
026100
026200****** PWB - GP1 THRU GP7, ALL SEVEN REVERSE-SCORED
026300 210-SCORE-PWB.
026400     MOVE "210-SCORE-PWB" TO PARA-NAME.
026500     MOVE 7 TO LK-ITEM-COUNT.
026600     PERFORM 211-LOAD-PWB-ITEM
026700         VARYING WS-SS-SUB FROM 1 BY 1 UNTIL WS-SS-SUB > 7.
026800     CALL "SUBSCORE" USING LK-SUBSCALE-PARMS.
026900     MOVE 1 TO WS-ROW-SUB.
027000     PERFORM 420-STORE-SUBSCALE-RESULT THRU 420-EXIT.
027100 210-EXIT.
027200     EXIT.
027300
027400 211-LOAD-PWB-ITEM.
027500     IF FG-RESPONSE-ITEM(WS-SS-SUB) = SPACE
027600         SET LK-UNANSWERED(WS-SS-SUB) TO TRUE
027700     ELSE
027800         SET LK-ANSWERED(WS-SS-SUB) TO TRUE
027900         MOVE FG-RESPONSE-ITEM(WS-SS-SUB)
028000             TO LK-RESPONSE-VALUE(WS-SS-SUB)
028100     END-IF.
028200     MOVE WS-PWB-REV(WS-SS-SUB) TO LK-REVERSE-SCORE-SW(WS-SS-SUB).
028300     IF LK-ANSWERED(WS-SS-SUB)
028400         IF LK-REVERSE-SCORED(WS-SS-SUB)
028500             COMPUTE WS-ITEM-SCORE-WK =
028600                 4 - LK-RESPONSE-VALUE(WS-SS-SUB)
028700             MOVE WS-ITEM-SCORE-WK TO FG-ITEM-SCORE(WS-SS-SUB)
028800         ELSE
028900             MOVE LK-RESPONSE-VALUE(WS-SS-SUB)
029000                 TO FG-ITEM-SCORE(WS-SS-SUB)
029100         END-IF
029200     ELSE
029300         MOVE SPACE TO FG-ITEM-SCORE(WS-SS-SUB).
029400
029500****** SWB - GS1 THRU GS7 (ITEMS 8-14 OF THE 27), NONE
029600****** REVERSE-SCORED
029700 220-SCORE-SWB.
029800     MOVE "220-SCORE-SWB" TO PARA-NAME.
029900     MOVE 7 TO LK-ITEM-COUNT.
030000     PERFORM 221-LOAD-SWB-ITEM
030100         VARYING WS-SS-SUB FROM 1 BY 1 UNTIL WS-SS-SUB > 7.
030200     CALL "SUBSCORE" USING LK-SUBSCALE-PARMS.
030300     MOVE 2 TO WS-ROW-SUB.
030400     PERFORM 420-STORE-SUBSCALE-RESULT THRU 420-EXIT.
030500 220-EXIT.
030600     EXIT.
030700
030800 221-LOAD-SWB-ITEM.
030900     COMPUTE WS-SS-IDX = 7 + WS-SS-SUB.
031000     IF FG-RESPONSE-ITEM(WS-SS-IDX) = SPACE
031100         SET LK-UNANSWERED(WS-SS-SUB) TO TRUE
031200     ELSE
031300         SET LK-ANSWERED(WS-SS-SUB) TO TRUE
031400         MOVE FG-RESPONSE-ITEM(WS-SS-IDX)
031500             TO LK-RESPONSE-VALUE(WS-SS-SUB)
031600     END-IF.
031700     MOVE WS-SWB-REV(WS-SS-SUB) TO LK-REVERSE-SCORE-SW(WS-SS-SUB).
031800     IF LK-ANSWERED(WS-SS-SUB)
031900         IF LK-REVERSE-SCORED(WS-SS-SUB)
032000             COMPUTE WS-ITEM-SCORE-WK =
032100                 4 - LK-RESPONSE-VALUE(WS-SS-SUB)
032200             MOVE WS-ITEM-SCORE-WK TO FG-ITEM-SCORE(WS-SS-IDX)
032300         ELSE
032400             MOVE LK-RESPONSE-VALUE(WS-SS-SUB)
032500                 TO FG-ITEM-SCORE(WS-SS-IDX)
032600         END-IF
032700     ELSE
032800         MOVE SPACE TO FG-ITEM-SCORE(WS-SS-IDX).
032900
033000****** EWB - GE1 THRU GE6 (ITEMS 15-20), ALL REVERSE-SCORED
033100****** EXCEPT GE2 - SEE WS-EWB-REV-ITEMS ABOVE
033200 230-SCORE-EWB.
033300     MOVE "230-SCORE-EWB" TO PARA-NAME.
033400     MOVE 6 TO LK-ITEM-COUNT.
033500     PERFORM 231-LOAD-EWB-ITEM
033600         VARYING WS-SS-SUB FROM 1 BY 1 UNTIL WS-SS-SUB > 6.
033700     CALL "SUBSCORE" USING LK-SUBSCALE-PARMS.
033800     MOVE 3 TO WS-ROW-SUB.
033900     PERFORM 420-STORE-SUBSCALE-RESULT THRU 420-EXIT.
034000 230-EXIT.
034100     EXIT.
034200
034300 231-LOAD-EWB-ITEM.
034400     COMPUTE WS-SS-IDX = 14 + WS-SS-SUB.
034500     IF FG-RESPONSE-ITEM(WS-SS-IDX) = SPACE
034600         SET LK-UNANSWERED(WS-SS-SUB) TO TRUE
034700     ELSE
034800         SET LK-ANSWERED(WS-SS-SUB) TO TRUE
034900         MOVE FG-RESPONSE-ITEM(WS-SS-IDX)
035000             TO LK-RESPONSE-VALUE(WS-SS-SUB)
035100     END-IF.
035200     MOVE WS-EWB-REV(WS-SS-SUB) TO LK-REVERSE-SCORE-SW(WS-SS-SUB).
035300     IF LK-ANSWERED(WS-SS-SUB)
035400         IF LK-REVERSE-SCORED(WS-SS-SUB)
035500             COMPUTE WS-ITEM-SCORE-WK =
035600                 4 - LK-RESPONSE-VALUE(WS-SS-SUB)
035700             MOVE WS-ITEM-SCORE-WK TO FG-ITEM-SCORE(WS-SS-IDX)
035800         ELSE
035900             MOVE LK-RESPONSE-VALUE(WS-SS-SUB)
036000                 TO FG-ITEM-SCORE(WS-SS-IDX)
036100         END-IF
036200     ELSE
036300         MOVE SPACE TO FG-ITEM-SCORE(WS-SS-IDX).
036400
036500****** FWB - GF1 THRU GF7 (ITEMS 21-27), NONE REVERSE-SCORED
036600 240-SCORE-FWB.
036700     MOVE "240-SCORE-FWB" TO PARA-NAME.
036800     MOVE 7 TO LK-ITEM-COUNT.
036900     PERFORM 241-LOAD-FWB-ITEM
037000         VARYING WS-SS-SUB FROM 1 BY 1 UNTIL WS-SS-SUB > 7.
037100     CALL "SUBSCORE" USING LK-SUBSCALE-PARMS.
037200     MOVE 4 TO WS-ROW-SUB.
037300     PERFORM 420-STORE-SUBSCALE-RESULT THRU 420-EXIT.
037400 240-EXIT.
037500     EXIT.
037600
037700 241-LOAD-FWB-ITEM.
037800     COMPUTE WS-SS-IDX = 20 + WS-SS-SUB.
037900     IF FG-RESPONSE-ITEM(WS-SS-IDX) = SPACE
038000         SET LK-UNANSWERED(WS-SS-SUB) TO TRUE
038100     ELSE
038200         SET LK-ANSWERED(WS-SS-SUB) TO TRUE
038300         MOVE FG-RESPONSE-ITEM(WS-SS-IDX)
038400             TO LK-RESPONSE-VALUE(WS-SS-SUB)
038500     END-IF.
038600     MOVE WS-FWB-REV(WS-SS-SUB) TO LK-REVERSE-SCORE-SW(WS-SS-SUB).
038700     IF LK-ANSWERED(WS-SS-SUB)
038800         IF LK-REVERSE-SCORED(WS-SS-SUB)
038900             COMPUTE WS-ITEM-SCORE-WK =
039000                 4 - LK-RESPONSE-VALUE(WS-SS-SUB)
039100             MOVE WS-ITEM-SCORE-WK TO FG-ITEM-SCORE(WS-SS-IDX)
039200         ELSE
039300             MOVE LK-RESPONSE-VALUE(WS-SS-SUB)
039400                 TO FG-ITEM-SCORE(WS-SS-IDX)
039500         END-IF
039600     ELSE
039700         MOVE SPACE TO FG-ITEM-SCORE(WS-SS-IDX).
039800
039900****** FACT-G TOTAL = PWB+SWB+EWB+FWB, ONLY WHEN ALL FOUR ARE
040000****** PRESENT AND AT LEAST 22 OF THE 27 ITEMS WERE ANSWERED
040100****** (80% OF 27 = 21.6, ROUNDED UP TO 22)
040200 250-SCORE-FACT-G-TOTAL.
040300     MOVE "250-SCORE-FACT-G-TOTAL" TO PARA-NAME.
040400     MOVE ZERO TO WS-FACTG-ANSWERED-COUNT.
040500     PERFORM 251-COUNT-FACTG-ITEM
040600         VARYING WS-SS-SUB FROM 1 BY 1 UNTIL WS-SS-SUB > 27.
040700     IF FG-PWB-SCORE-MISSING OR FG-SWB-SCORE-MISSING
040800         OR FG-EWB-SCORE-MISSING OR FG-FWB-SCORE-MISSING
040900         OR WS-FACTG-ANSWERED-COUNT < 22
041000         MOVE SPACES TO FG-TOTAL-SCORE-X
041100     ELSE
041200         COMPUTE FG-TOTAL-SCORE =
041300             FG-PWB-SCORE + FG-SWB-SCORE +
041400             FG-EWB-SCORE + FG-FWB-SCORE.
041500     MOVE 5 TO WS-ROW-SUB.
041600     IF FG-TOTAL-SCORE-MISSING
041700         MOVE SPACES TO FG-COMPUTED-SCORE-X(WS-ROW-SUB)
041800     ELSE
041900         MOVE FG-TOTAL-SCORE TO FG-COMPUTED-SCORE-9(WS-ROW-SUB).
042000 250-EXIT.
042100     EXIT.
042200
042300 251-COUNT-FACTG-ITEM.
042400     IF FG-RESPONSE-ITEM(WS-SS-SUB) NOT = SPACE
042500         ADD 1 TO WS-FACTG-ANSWERED-COUNT.
042600
042700****** GENERIC STORE-BACK OF A SCORED SUBSCALE - WS-ROW-SUB
042800****** PICKS THE COLUMN (1=PWB 2=SWB 3=EWB 4=FWB) IN BOTH THE
042900****** OUTPUT RECORD AND THE STATISTICS ACCUMULATOR
043000 420-STORE-SUBSCALE-RESULT.
043100     IF LK-SUBSCALE-MISSING
043200         MOVE SPACES TO FG-COMPUTED-SCORE-X(WS-ROW-SUB)
043300     ELSE
043400         MOVE LK-SUBSCALE-SCORE
043500             TO FG-COMPUTED-SCORE-9(WS-ROW-SUB).
043600 420-EXIT.
043700     EXIT.
043800
043900****** ROLL EACH NON-MISSING COMPUTED SCORE INTO THE RUNNING
044000****** COUNT/SUM/SUM-OF-SQUARES/MIN/MAX FOR THE SUMMARY REPORT
044100 300-ACCUMULATE-STATISTICS.
044200     MOVE "300-ACCUMULATE-STATISTICS" TO PARA-NAME.
044300     PERFORM 310-ACCUMULATE-ONE-COLUMN
044400         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 5.
044500     ADD 1 TO RECORDS-WRITTEN.
044600 300-EXIT.
044700     EXIT.
044800
044900 310-ACCUMULATE-ONE-COLUMN.
045000     IF NOT FG-COMPUTED-SCORE-MISSING(WS-COL-SUB)
045100         ADD 1 TO WS-STATS-COUNT(WS-COL-SUB)
045200         ADD FG-COMPUTED-SCORE-9(WS-COL-SUB)
045300             TO WS-STATS-SUM(WS-COL-SUB)
045400         COMPUTE WS-STATS-SUMSQ(WS-COL-SUB) =
045500             WS-STATS-SUMSQ(WS-COL-SUB) +
045600             (FG-COMPUTED-SCORE-9(WS-COL-SUB) *
045700              FG-COMPUTED-SCORE-9(WS-COL-SUB))
045800         IF WS-STATS-MIN-NOT-SET(WS-COL-SUB)
045900             MOVE FG-COMPUTED-SCORE-9(WS-COL-SUB)
046000                 TO WS-STATS-MIN(WS-COL-SUB)
046100             MOVE FG-COMPUTED-SCORE-9(WS-COL-SUB)
046200                 TO WS-STATS-MAX(WS-COL-SUB)
046300             SET WS-STATS-MIN-SET(WS-COL-SUB) TO TRUE
046400         ELSE
046500             IF FG-COMPUTED-SCORE-9(WS-COL-SUB) <
046600                 WS-STATS-MIN(WS-COL-SUB)
046700                 MOVE FG-COMPUTED-SCORE-9(WS-COL-SUB)
046800                     TO WS-STATS-MIN(WS-COL-SUB)
046900             END-IF
047000             IF FG-COMPUTED-SCORE-9(WS-COL-SUB) >
047100                 WS-STATS-MAX(WS-COL-SUB)
047200                 MOVE FG-COMPUTED-SCORE-9(WS-COL-SUB)
047300                     TO WS-STATS-MAX(WS-COL-SUB)
047400             END-IF
047500         END-IF
047600     END-IF.
047700
047800****** PRIME THE STATISTICS TABLE - LABELS AND ZERO ACCUMULATORS
047900 600-INIT-STATS-TABLE.
048000     MOVE "600-INIT-STATS-TABLE" TO PARA-NAME.
048100     INITIALIZE WS-STATS-TABLE.
048200     MOVE "PWB"   TO WS-STATS-LABEL(1).
048300     MOVE "SWB"   TO WS-STATS-LABEL(2).
048400     MOVE "EWB"   TO WS-STATS-LABEL(3).
048500     MOVE "FWB"   TO WS-STATS-LABEL(4).
048600     MOVE "FACT-G TOTAL" TO WS-STATS-LABEL(5).
048700     PERFORM 610-SET-MIN-NOT-SET
048800         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 5.
048900 600-EXIT.
049000     EXIT.
049100
049200 610-SET-MIN-NOT-SET.
049300     SET WS-STATS-MIN-NOT-SET(WS-COL-SUB) TO TRUE.
049400
049500****** OPEN THE INPUT/OUTPUT FILES AND THE REPORT
049600 800-OPEN-FILES.
049700     MOVE "800-OPEN-FILES" TO PARA-NAME.
049800     OPEN INPUT FACTGIN.
049900     OPEN OUTPUT FACTGOUT, SYSOUT.
050000 800-EXIT.
050100     EXIT.
050200
050300 850-CLOSE-FILES.
050400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
050500     CLOSE FACTGIN, FACTGOUT, SYSOUT.
050600 850-EXIT.
050700     EXIT.
050800
050900 900-READ-FACTGIN.
051000     MOVE "900-READ-FACTGIN" TO PARA-NAME.
051100     INITIALIZE WS-FACTG-RECORD.
051200     READ FACTGIN INTO WS-FACTG-RECORD
051300         AT END
051400             MOVE "N" TO MORE-FACTGIN-SW
051500             GO TO 900-EXIT.
051600     ADD 1 TO RECORDS-READ.
051700 900-EXIT.
051800     EXIT.
051900
052000 950-WRITE-FACTGOUT.
052100     MOVE "950-WRITE-FACTGOUT" TO PARA-NAME.
052200     WRITE FACTGOUT-REC FROM WS-FACTG-RECORD.
052300 950-EXIT.
052400     EXIT.
052500
052600 999-CLEANUP.
052700     MOVE "999-CLEANUP" TO PARA-NAME.
052800     PERFORM 700-WRITE-PAGE-HDR   THRU 700-EXIT.
052900     PERFORM 720-WRITE-COLM-HDR   THRU 720-EXIT.
053000     PERFORM 740-WRITE-STATS-LINES THRU 740-EXIT.
053100     MOVE RECORDS-READ TO WS-READ-O.
053200     WRITE SYSOUT-REC FROM WS-JOB-SUMMARY-LINE
053300         AFTER ADVANCING 2.
053400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053500     DISPLAY "******** NORMAL END OF JOB FACTG ********".
053600 999-EXIT.
053700     EXIT.
053800
053900 700-WRITE-PAGE-HDR.
054000     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
054100     MOVE WS-PAGES TO PAGE-NBR-O.
054200     WRITE SYSOUT-REC FROM WS-HDR-REC
054300         AFTER ADVANCING NEXT-PAGE.
054400     MOVE ZERO TO WS-LINES.
054500     ADD 1 TO WS-PAGES.
054600 700-EXIT.
054700     EXIT.
054800
054900 720-WRITE-COLM-HDR.
055000     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
055100     PERFORM 721-BUILD-COLM-HDR
055200         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 5.
055300     WRITE SYSOUT-REC FROM WS-COLM-HDR-REC
055400         AFTER ADVANCING 2.
055500     ADD 2 TO WS-LINES.
055600 720-EXIT.
055700     EXIT.
055800
055900 721-BUILD-COLM-HDR.
056000     MOVE WS-STATS-LABEL(WS-COL-SUB)
056100         TO WS-COLM-HDR-TEXT(WS-COL-SUB).
056200
056300****** FIVE PRINT LINES - N, MEAN, STD DEV, MIN, MAX - ONE
056400****** COLUMN PER SUBSCALE/TOTAL, ROUNDED TO 2 DECIMALS
056500 740-WRITE-STATS-LINES.
056600     MOVE "740-WRITE-STATS-LINES" TO PARA-NAME.
056700     MOVE "N" TO WS-STATS-PRINT-LABEL.
056800     PERFORM 741-MOVE-N-COLUMN
056900         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 5.
057000     WRITE SYSOUT-REC FROM WS-STATS-PRINT-LINE
057100         AFTER ADVANCING 1.
057200     ADD 1 TO WS-LINES.
057300
057400     MOVE "MEAN" TO WS-STATS-PRINT-LABEL.
057500     PERFORM 742-MOVE-MEAN-COLUMN
057600         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 5.
057700     WRITE SYSOUT-REC FROM WS-STATS-PRINT-LINE
057800         AFTER ADVANCING 1.
057900     ADD 1 TO WS-LINES.
058000
058100     MOVE "STD DEV" TO WS-STATS-PRINT-LABEL.
058200     PERFORM 743-MOVE-STDDEV-COLUMN
058300         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 5.
058400     WRITE SYSOUT-REC FROM WS-STATS-PRINT-LINE
058500         AFTER ADVANCING 1.
058600     ADD 1 TO WS-LINES.
058700
058800     MOVE "MIN" TO WS-STATS-PRINT-LABEL.
058900     PERFORM 744-MOVE-MIN-COLUMN
059000         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 5.
059100     WRITE SYSOUT-REC FROM WS-STATS-PRINT-LINE
059200         AFTER ADVANCING 1.
059300     ADD 1 TO WS-LINES.
059400
059500     MOVE "MAX" TO WS-STATS-PRINT-LABEL.
059600     PERFORM 745-MOVE-MAX-COLUMN
059700         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 5.
059800     WRITE SYSOUT-REC FROM WS-STATS-PRINT-LINE
059900         AFTER ADVANCING 1.
060000     ADD 1 TO WS-LINES.
060100 740-EXIT.
060200     EXIT.
060300
060400 741-MOVE-N-COLUMN.
060500     MOVE WS-STATS-COUNT(WS-COL-SUB)
060600         TO WS-STATS-PRINT-VAL(WS-COL-SUB).
060700
060800 742-MOVE-MEAN-COLUMN.
060900     IF WS-STATS-COUNT(WS-COL-SUB) = ZERO
061000         MOVE ZERO TO WS-STATS-PRINT-VAL(WS-COL-SUB)
061100     ELSE
061200         COMPUTE WS-STATS-PRINT-VAL(WS-COL-SUB) ROUNDED =
061300             WS-STATS-SUM(WS-COL-SUB) /
061400             WS-STATS-COUNT(WS-COL-SUB).
061500
061600****** STD DEV = SQRT( (SUMSQ - SUM**2/N) / (N-1) ), MISSING
061700****** (PRINTED AS ZERO) WHEN N IS LESS THAN 2
061800 743-MOVE-STDDEV-COLUMN.
061900     IF WS-STATS-COUNT(WS-COL-SUB) < 2
062000         MOVE ZERO TO WS-STATS-PRINT-VAL(WS-COL-SUB)
062100     ELSE
062200         COMPUTE WS-COL-VARIANCE =
062300             (WS-STATS-SUMSQ(WS-COL-SUB) -
062400              ((WS-STATS-SUM(WS-COL-SUB) *
062500                WS-STATS-SUM(WS-COL-SUB)) /
062600               WS-STATS-COUNT(WS-COL-SUB))) /
062700             (WS-STATS-COUNT(WS-COL-SUB) - 1)
062800         MOVE WS-COL-VARIANCE TO WS-STD-DEV-RADICAND
062900         CALL "SQROOT" USING WS-STD-DEV-RADICAND,
063000             WS-STD-DEV-ROOT
063100         COMPUTE WS-STATS-PRINT-VAL(WS-COL-SUB) ROUNDED =
063200             WS-STD-DEV-ROOT.
063300
063400 744-MOVE-MIN-COLUMN.
063500     IF WS-STATS-COUNT(WS-COL-SUB) = ZERO
063600         MOVE ZERO TO WS-STATS-PRINT-VAL(WS-COL-SUB)
063700     ELSE
063800         COMPUTE WS-STATS-PRINT-VAL(WS-COL-SUB) ROUNDED =
063900             WS-STATS-MIN(WS-COL-SUB).
064000
064100 745-MOVE-MAX-COLUMN.
064200     IF WS-STATS-COUNT(WS-COL-SUB) = ZERO
064300         MOVE ZERO TO WS-STATS-PRINT-VAL(WS-COL-SUB)
064400     ELSE
064500         COMPUTE WS-STATS-PRINT-VAL(WS-COL-SUB) ROUNDED =
064600             WS-STATS-MAX(WS-COL-SUB).
064700
064800 1000-ABEND-RTN.
064900     WRITE SYSOUT-REC FROM ABEND-REC.
065000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065100     DISPLAY "*** ABNORMAL END OF JOB-FACTG ***" UPON CONSOLE.
065200     DIVIDE ZERO-VAL INTO ONE-VAL.
