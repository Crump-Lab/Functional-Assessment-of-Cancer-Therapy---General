000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SQROOT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/14/03.
000700 DATE-COMPILED. 07/14/03.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          RETURNS THE SQUARE ROOT OF A SIGNED PACKED NUMBER
001300*          BY NEWTON'S METHOD.  USED BY FACTG/FACTE TO GET THE
001400*          SAMPLE STANDARD DEVIATION OF EACH SCORE COLUMN IN
001500*          THE END-OF-BATCH SUMMARY REPORT - NO INTRINSIC SQRT
001600*          FUNCTION ON THIS COMPILER, SO WE ITERATE.
001700*
001800*    07/14/03 TGD ORIGINAL ROUTINE, FIXED AT 20 ITERATIONS        TGD0307 
001900*    08/02/03 TGD ADDED EARLY-EXIT WHEN THE ESTIMATE SETTLE       TGD0308 
002000*    11/19/08 JS  GUARD AGAINST A NEGATIVE RADICAND (ROUNDING)
002100******************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER. IBM-390.
002500 OBJECT-COMPUTER. IBM-390.
002600 INPUT-OUTPUT SECTION.
002700
002800 DATA DIVISION.
002900 FILE SECTION.
003000
003100 WORKING-STORAGE SECTION.
003200**  DUMP-FORMAT VIEWS - COMP/COMP-3 FIELDS DON'T DISPLAY
003300**  READABLY SO THE SHOP KEEPS AN X() REDEFINE OF EACH FOR
003400**  ABEND DUMPS, SAME PRACTICE AS THE PATDALY WORK AREAS.
003500 77  ITER-SUB                       PIC S9(4) COMP.
003600 77  ITER-SUB-X REDEFINES ITER-SUB  PIC X(02).
003700 77  PREV-ESTIMATE                  PIC S9(9)V9999 COMP-3.
003800 77  PREV-ESTIMATE-X REDEFINES PREV-ESTIMATE
003900                                    PIC X(07).
004000 77  HOLD-RADICAND                  PIC S9(9)V9999 COMP-3.
004100 77  HOLD-RADICAND-X REDEFINES HOLD-RADICAND
004200                                    PIC X(07).
004300
004400 LINKAGE SECTION.
004500 01  RADICAND                       PIC S9(9)V9999 COMP-3.
004600 01  ROOT-OUT                       PIC S9(9)V9999 COMP-3.
004700
004800 PROCEDURE DIVISION USING RADICAND, ROOT-OUT.
004900**  A NEGATIVE RADICAND CANNOT HAPPEN FOR A SUM-OF-SQUARES
005000**  VARIANCE CALCULATION EXCEPT BY ROUNDING NOISE AT N=1 -
005100**  TREAT IT AS ZERO RATHER THAN BLOW UP THE ITERATION
005200     MOVE RADICAND TO HOLD-RADICAND.
005300     IF HOLD-RADICAND < 0
005400         MOVE 0 TO HOLD-RADICAND.
005500
005600     IF HOLD-RADICAND = 0
005700         MOVE 0 TO ROOT-OUT
005800         GOBACK.
005900
006000**  FIRST GUESS - HALF THE RADICAND IS GOOD ENOUGH TO CONVERGE
006100     MOVE HOLD-RADICAND TO ROOT-OUT.
006200     DIVIDE 2 INTO ROOT-OUT.
006300
006400     PERFORM 100-NEWTON-STEP
006500         VARYING ITER-SUB FROM 1 BY 1
006600         UNTIL ITER-SUB > 20
006700            OR ROOT-OUT = PREV-ESTIMATE.
006800
006900     GOBACK.
007000
007100 100-NEWTON-STEP.
007200     MOVE ROOT-OUT TO PREV-ESTIMATE.
007300     COMPUTE ROOT-OUT ROUNDED =
007400         (ROOT-OUT + (HOLD-RADICAND / ROOT-OUT)) / 2.
