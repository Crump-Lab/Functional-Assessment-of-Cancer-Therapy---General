000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FACTE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/02/99.
000600 DATE-COMPILED. 04/02/99.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCORES THE FACT-E (ESOPHAGEAL) QUALITY
001300*          OF LIFE QUESTIONNAIRE.  EACH INPUT RECORD CARRIES A
001400*          PATIENT ID, THE SAME 27 FACT-G ITEMS SCORED BY
001500*          FACTG, AND THE 17-ITEM ESOPHAGEAL CANCER SUBSCALE
001600*          (ECS) RESPONSES.
001700*
001800*          FIVE SUBSCALES ARE SCORED - PWB, SWB, EWB, FWB AND
001900*          THE ECS - VIA THE SHARED SUBSCORE ROUTINE.  THREE
002000*          COMPOSITES ARE THEN BUILT ON TOP OF THE SUBSCALES -
002100*          THE FACT-G TOTAL, THE FACT-E TOTAL (FACT-G TOTAL
002200*          PLUS ECS) AND THE TRIAL OUTCOME INDEX (TOI, PWB +
002300*          FWB + ECS).  A SCORED RECORD IS WRITTEN FOR EVERY
002400*          INPUT RECORD AND A SUMMARY STATISTICS REPORT IS
002500*          PRINTED AT END OF JOB.
002600*
002700*          INPUT FILE              -   FACTEIN
002800*
002900*          OUTPUT FILE PRODUCED    -   FACTEOUT
003000*
003100*          SUMMARY REPORT          -   SYSOUT
003200*
003300******************************************************************
003400*    04/02/99 JS  ORIGINAL PROGRAM - EXTENDS THE FACTG SCORING
003500*                 LOGIC WITH THE ESOPHAGEAL (ECS) SUBSCALE
003600*    09/09/99 RFM Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003700*                 NO CHANGE REQUIRED
003800*    07/14/03 TGD ADDED THE END-OF-JOB SUMMARY STATISTICS         TGD0307 
003900*                 REPORT (REQUEST #4471) - CALLS SQROOT FOR THE
004000*                 STANDARD DEVIATION
004100*    11/19/08 JS  ADDED THE FACT-E TOTAL AND TOI COMPOSITES       JS0811  
004200*                 (REQUEST #5802 - TRIAL OUTCOME INDEX NEEDED
004300*                 FOR THE ESOPHAGEAL PROTOCOL)
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS NEXT-PAGE.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT FACTEIN
005900     ASSIGN TO UT-S-FACTEIN
006000       ORGANIZATION IS LINE SEQUENTIAL
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400     SELECT FACTEOUT
006500     ASSIGN TO UT-S-FACTEOUT
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 150 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC  PIC X(150).
007900
008000****** ONE CARD PER PATIENT - ID, THE 27 FACT-G ITEMS, THEN
008100****** THE 17 ECS ITEMS, EACH IN ITS OWN ONE-BYTE SLOT, BLANK
008200****** WHEN THE PATIENT LEFT THE ITEM UNANSWERED
008300 FD  FACTEIN
008400     RECORD CONTAINS 54 CHARACTERS
008500     DATA RECORD IS FACTEIN-REC.
008600 01  FACTEIN-REC                     PIC X(54).
008700
008800****** SAME PATIENT ID AND 44 RESPONSES, FOLLOWED BY THE 44
008900****** ITEM SCORES AND THE FIVE SUBSCALE SCORES AND THE THREE
009000****** COMPOSITE TOTALS - MISSING SCORES GO OUT AS BLANKS
009100 FD  FACTEOUT
009200     RECORD CONTAINS 155 CHARACTERS
009300     DATA RECORD IS FACTEOUT-REC.
009400 01  FACTEOUT-REC                    PIC X(155).
009500
009600 WORKING-STORAGE SECTION.
009700 01  FILE-STATUS-CODES.
009800     05  OFCODE                      PIC X(02) VALUE SPACES.
009900         88 CODE-GOOD                VALUE "00".
010000         88 CODE-EOF                 VALUE "10".
010100     05  FILLER                      PIC X(02) VALUE SPACES.
010200
010300 COPY FACTEREC.
010400 COPY SUBSPARM.
010500 COPY STATACC.
010600 COPY ABENDREC.
010700
010800****** REVERSE-SCORE FLAGS FOR EACH SUBSCALE, ONE BYTE PER
010900****** ITEM IN ITEM-NUMBER ORDER - "Y" MEANS THE ITEM SCORE
011000****** IS 4 MINUS THE RESPONSE, "N" MEANS SCORE = RESPONSE.
011100****** PWB/SWB/EWB/FWB ARE THE SAME FOUR PATTERNS USED BY
011200****** FACTG; THE ECS PATTERN BELOW IS NEW TO THIS PROGRAM.
011300 01  WS-REVERSE-FLAGS.
011400     05  WS-PWB-REV-ITEMS.
011500         10  WS-PWB-REV-1            PIC X(01) VALUE "Y".
011600         10  WS-PWB-REV-2            PIC X(01) VALUE "Y".
011700         10  WS-PWB-REV-3            PIC X(01) VALUE "Y".
011800         10  WS-PWB-REV-4            PIC X(01) VALUE "Y".
011900         10  WS-PWB-REV-5            PIC X(01) VALUE "Y".
012000         10  WS-PWB-REV-6            PIC X(01) VALUE "Y".
012100         10  WS-PWB-REV-7            PIC X(01) VALUE "Y".
012200     05  WS-PWB-REV-TABLE REDEFINES WS-PWB-REV-ITEMS.
012300         10  WS-PWB-REV OCCURS 7 TIMES
012400                                     PIC X(01).
012500     05  WS-SWB-REV-ITEMS.
012600         10  WS-SWB-REV-1            PIC X(01) VALUE "N".
012700         10  WS-SWB-REV-2            PIC X(01) VALUE "N".
012800         10  WS-SWB-REV-3            PIC X(01) VALUE "N".
012900         10  WS-SWB-REV-4            PIC X(01) VALUE "N".
013000         10  WS-SWB-REV-5            PIC X(01) VALUE "N".
013100         10  WS-SWB-REV-6            PIC X(01) VALUE "N".
013200         10  WS-SWB-REV-7            PIC X(01) VALUE "N".
013300     05  WS-SWB-REV-TABLE REDEFINES WS-SWB-REV-ITEMS.
013400         10  WS-SWB-REV OCCURS 7 TIMES
013500                                     PIC X(01).
013600****** EWB IS THE ONE IRREGULAR 6-ITEM SUBSCALE - GE2 IS
013700****** TAKEN AS-IS, EVERY OTHER EWB ITEM IS REVERSE SCORED
013800     05  WS-EWB-REV-ITEMS.
013900         10  WS-EWB-REV-1            PIC X(01) VALUE "Y".
014000         10  WS-EWB-REV-2            PIC X(01) VALUE "N".
014100         10  WS-EWB-REV-3            PIC X(01) VALUE "Y".
014200         10  WS-EWB-REV-4            PIC X(01) VALUE "Y".
014300         10  WS-EWB-REV-5            PIC X(01) VALUE "Y".
014400         10  WS-EWB-REV-6            PIC X(01) VALUE "Y".
014500     05  WS-EWB-REV-TABLE REDEFINES WS-EWB-REV-ITEMS.
014600         10  WS-EWB-REV OCCURS 6 TIMES
014700                                     PIC X(01).
014800     05  WS-FWB-REV-ITEMS.
014900         10  WS-FWB-REV-1            PIC X(01) VALUE "N".
015000         10  WS-FWB-REV-2            PIC X(01) VALUE "N".
015100         10  WS-FWB-REV-3            PIC X(01) VALUE "N".
015200         10  WS-FWB-REV-4            PIC X(01) VALUE "N".
015300         10  WS-FWB-REV-5            PIC X(01) VALUE "N".
015400         10  WS-FWB-REV-6            PIC X(01) VALUE "N".
015500         10  WS-FWB-REV-7            PIC X(01) VALUE "N".
015600     05  WS-FWB-REV-TABLE REDEFINES WS-FWB-REV-ITEMS.
015700         10  WS-FWB-REV OCCURS 7 TIMES
015800                                     PIC X(01).
015900****** ECS - 17 ITEMS IN THE ORDER A-HN1,A-HN2,A-HN3,A-HN4,
016000****** A-HN5,A-HN7,A-HN10,A-E1 THRU A-E7,A-C6,A-C2,A-ACT11.
016100****** TEN OF THE SEVENTEEN ARE REVERSE-SCORED.
016200     05  WS-ECS-REV-ITEMS.
016300         10  WS-ECS-REV-01           PIC X(01) VALUE "N".
016400         10  WS-ECS-REV-02           PIC X(01) VALUE "Y".
016500         10  WS-ECS-REV-03           PIC X(01) VALUE "Y".
016600         10  WS-ECS-REV-04           PIC X(01) VALUE "N".
016700         10  WS-ECS-REV-05           PIC X(01) VALUE "N".
016800         10  WS-ECS-REV-06           PIC X(01) VALUE "N".
016900         10  WS-ECS-REV-07           PIC X(01) VALUE "N".
017000         10  WS-ECS-REV-08           PIC X(01) VALUE "Y".
017100         10  WS-ECS-REV-09           PIC X(01) VALUE "Y".
017200         10  WS-ECS-REV-10           PIC X(01) VALUE "Y".
017300         10  WS-ECS-REV-11           PIC X(01) VALUE "Y".
017400         10  WS-ECS-REV-12           PIC X(01) VALUE "Y".
017500         10  WS-ECS-REV-13           PIC X(01) VALUE "N".
017600         10  WS-ECS-REV-14           PIC X(01) VALUE "Y".
017700         10  WS-ECS-REV-15           PIC X(01) VALUE "N".
017800         10  WS-ECS-REV-16           PIC X(01) VALUE "Y".
017900         10  WS-ECS-REV-17           PIC X(01) VALUE "Y".
018000     05  WS-ECS-REV-TABLE REDEFINES WS-ECS-REV-ITEMS.
018100         10  WS-ECS-REV OCCURS 17 TIMES
018200                                     PIC X(01).
018300     05  FILLER                      PIC X(01) VALUE SPACE.
018400
018500 01  FLAGS-AND-SWITCHES.
018600     05 MORE-FACTEIN-SW              PIC X(01) VALUE "Y".
018700         88 NO-MORE-PATIENTS         VALUE "N".
018800         88 MORE-PATIENTS            VALUE "Y".
018900     05 FILLER                       PIC X(01) VALUE SPACE.
019000
019100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019200     05 RECORDS-READ                 PIC 9(07) COMP.
019300     05 RECORDS-WRITTEN              PIC 9(07) COMP.
019400     05 WS-SS-SUB                    PIC 9(02) COMP.
019500     05 WS-SS-IDX                    PIC 9(02) COMP.
019600     05 WS-ROW-SUB                   PIC 9(02) COMP.
019700     05 WS-COL-SUB                   PIC 9(02) COMP.
019800     05 WS-NUM-COLS                  PIC 9(02) COMP VALUE 8.
019900     05 WS-FACTG-ANSWERED-COUNT      PIC 9(02) COMP.
020000     05 WS-FACTE-ANSWERED-COUNT      PIC 9(02) COMP.
020100     05 WS-TOI-ANSWERED-COUNT        PIC 9(02) COMP.
020200     05 WS-LINES                     PIC 9(03) COMP.
020300     05 WS-PAGES                     PIC 9(03) COMP.
020400     05 FILLER                       PIC X(01) VALUE SPACE.
020500
020600 77  ZERO-VAL                        PIC 9(01) VALUE ZERO.
020700 77  ONE-VAL                         PIC 9(01) VALUE 1.
020800 77  WS-ITEM-SCORE-WK                PIC 9(01).
020900 77  WS-STD-DEV-RADICAND             PIC S9(9)V9999 COMP-3.
021000 77  WS-STD-DEV-ROOT                 PIC S9(9)V9999 COMP-3.
021100 77  WS-COL-VARIANCE                 PIC S9(9)V9999 COMP-3.
021200
021300****** END-OF-JOB SUMMARY REPORT LINES - SAME PAGE-HEADER
021400****** STYLE USED ON THE PATIENT DETAIL LISTINGS
021500 01  WS-HDR-REC.
021600     05  FILLER                      PIC X(01) VALUE SPACE.
021700     05  FILLER                      PIC X(17) VALUE SPACES.
021800     05  FILLER                      PIC X(50) VALUE
021900         "FACT-E SCORING - SUMMARY STATISTICS REPORT".
022000     05  FILLER                      PIC X(20)
022100         VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
022200     05  PAGE-NBR-O                  PIC ZZ9.
022300
022400 01  WS-COLM-HDR-REC.
022500     05  FILLER                      PIC X(14) VALUE "STATISTIC".
022600     05  WS-COLM-HDR-ENTRY OCCURS 8 TIMES.
022700         10  WS-COLM-HDR-TEXT        PIC X(08).
022800         10  FILLER                  PIC X(02) VALUE SPACES.
022900
023000 01  WS-STATS-PRINT-LINE.
023100     05  WS-STATS-PRINT-LABEL        PIC X(14).
023200     05  WS-STATS-PRINT-ENTRY OCCURS 8 TIMES.
023300         10  WS-STATS-PRINT-VAL      PIC -(04)9.99.
023400         10  FILLER                  PIC X(02) VALUE SPACES.
023500
023600 01  WS-JOB-SUMMARY-LINE.
023700     05  FILLER                      PIC X(20) VALUE
023800         "PATIENTS READ    : ".
023900     05  WS-READ-O                   PIC ZZZ,ZZ9.
024000     05  FILLER                      PIC X(60) VALUE SPACES.
024100
024200 01  WS-BLANK-LINE.
024300     05  FILLER                      PIC X(150) VALUE SPACES.
024400
024500 PROCEDURE DIVISION.
024600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024700     PERFORM 100-MAINLINE THRU 100-EXIT
024800             UNTIL NO-MORE-PATIENTS.
024900     PERFORM 999-CLEANUP THRU 999-EXIT.
025000     MOVE +0 TO RETURN-CODE.
025100     GOBACK.
025200
025300 000-HOUSEKEEPING.
025400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025500     DISPLAY "******** BEGIN JOB FACTE ********".
025600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
025700     MOVE 1 TO WS-PAGES.
025800     MOVE 8 TO WS-NUM-COLS.
025900     PERFORM 600-INIT-STATS-TABLE THRU 600-EXIT.
026000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026100     PERFORM 900-READ-FACTEIN THRU 900-EXIT.
026200     IF NO-MORE-PATIENTS
026300         MOVE "EMPTY FACT-E INPUT FILE" TO ABEND-REASON
026400         GO TO 1000-ABEND-RTN.
026500 000-EXIT.
026600     EXIT.
026700
026800 100-MAINLINE.
026900     MOVE "100-MAINLINE" TO PARA-NAME.
027000     PERFORM 200-SCORE-PATIENT THRU 200-EXIT.
027100     PERFORM 950-WRITE-FACTEOUT THRU 950-EXIT.
027200     PERFORM 900-READ-FACTEIN THRU 900-EXIT.
027300 100-EXIT.
027400     EXIT.
027500
027600 200-SCORE-PATIENT.
027700     MOVE "200-SCORE-PATIENT" TO PARA-NAME.
027800     PERFORM 210-SCORE-PWB THRU 210-EXIT.
027900     PERFORM 220-SCORE-SWB THRU 220-EXIT.
028000     PERFORM 230-SCORE-EWB THRU 230-EXIT.
028100     PERFORM 240-SCORE-FWB THRU 240-EXIT.
028200     PERFORM 260-SCORE-ECS THRU 260-EXIT.
028300     PERFORM 250-SCORE-FACT-G-TOTAL THRU 250-EXIT.
028400     PERFORM 270-SCORE-FACT-E-TOTAL THRU 270-EXIT.
028500     PERFORM 280-SCORE-TOI THRU 280-EXIT.
028600     PERFORM 300-ACCUMULATE-STATISTICS THRU 300-EXIT.
028700 200-EXIT.
028800     EXIT.
028900
029000****** PWB - GP1 THRU GP7, ALL SEVEN REVERSE-SCORED
029100 210-SCORE-PWB.
029200     MOVE "210-SCORE-PWB" TO PARA-NAME.
029300     MOVE 7 TO LK-ITEM-COUNT.
029400     PERFORM 211-LOAD-PWB-ITEM
029500         VARYING WS-SS-SUB FROM 1 BY 1 UNTIL WS-SS-SUB > 7.
029600     CALL "SUBSCORE" USING LK-SUBSCALE-PARMS.
029700     MOVE 1 TO WS-ROW-SUB.
029800     PERFORM 420-STORE-SUBSCALE-RESULT THRU 420-EXIT.
029900 210-EXIT.
030000     EXIT.
030100
030200 211-LOAD-PWB-ITEM.
030300     IF FE-RESPONSE-ITEM(WS-SS-SUB) = SPACE
030400         SET LK-UNANSWERED(WS-SS-SUB) TO TRUE
030500     ELSE
030600         SET LK-ANSWERED(WS-SS-SUB) TO TRUE
030700         MOVE FE-RESPONSE-ITEM(WS-SS-SUB)
030800             TO LK-RESPONSE-VALUE(WS-SS-SUB)
030900     END-IF.
031000     MOVE WS-PWB-REV(WS-SS-SUB) TO LK-REVERSE-SCORE-SW(WS-SS-SUB).
031100     IF LK-ANSWERED(WS-SS-SUB)
031200         IF LK-REVERSE-SCORED(WS-SS-SUB)
031300             COMPUTE WS-ITEM-SCORE-WK =
031400                 4 - LK-RESPONSE-VALUE(WS-SS-SUB)
031500             MOVE WS-ITEM-SCORE-WK TO FE-ITEM-SCORE(WS-SS-SUB)
031600         ELSE
031700             MOVE LK-RESPONSE-VALUE(WS-SS-SUB)
031800                 TO FE-ITEM-SCORE(WS-SS-SUB)
031900         END-IF
032000     ELSE
032100         MOVE SPACE TO FE-ITEM-SCORE(WS-SS-SUB).
032200
032300****** SWB - GS1 THRU GS7 (ITEMS 8-14), NONE REVERSE-SCORED
032400 220-SCORE-SWB.
032500     MOVE "220-SCORE-SWB" TO PARA-NAME.
032600     MOVE 7 TO LK-ITEM-COUNT.
032700     PERFORM 221-LOAD-SWB-ITEM
032800         VARYING WS-SS-SUB FROM 1 BY 1 UNTIL WS-SS-SUB > 7.
032900     CALL "SUBSCORE" USING LK-SUBSCALE-PARMS.
033000     MOVE 2 TO WS-ROW-SUB.
033100     PERFORM 420-STORE-SUBSCALE-RESULT THRU 420-EXIT.
033200 220-EXIT.
033300     EXIT.
033400
033500 221-LOAD-SWB-ITEM.
033600     COMPUTE WS-SS-IDX = 7 + WS-SS-SUB.
033700     IF FE-RESPONSE-ITEM(WS-SS-IDX) = SPACE
033800         SET LK-UNANSWERED(WS-SS-SUB) TO TRUE
033900     ELSE
034000         SET LK-ANSWERED(WS-SS-SUB) TO TRUE
034100         MOVE FE-RESPONSE-ITEM(WS-SS-IDX)
034200             TO LK-RESPONSE-VALUE(WS-SS-SUB)
034300     END-IF.
034400     MOVE WS-SWB-REV(WS-SS-SUB) TO LK-REVERSE-SCORE-SW(WS-SS-SUB).
034500     IF LK-ANSWERED(WS-SS-SUB)
034600         IF LK-REVERSE-SCORED(WS-SS-SUB)
034700             COMPUTE WS-ITEM-SCORE-WK =
034800                 4 - LK-RESPONSE-VALUE(WS-SS-SUB)
034900             MOVE WS-ITEM-SCORE-WK TO FE-ITEM-SCORE(WS-SS-IDX)
035000         ELSE
035100             MOVE LK-RESPONSE-VALUE(WS-SS-SUB)
035200                 TO FE-ITEM-SCORE(WS-SS-IDX)
035300         END-IF
035400     ELSE
035500         MOVE SPACE TO FE-ITEM-SCORE(WS-SS-IDX).
035600
035700****** EWB - GE1 THRU GE6 (ITEMS 15-20), ALL REVERSE-SCORED
035800****** EXCEPT GE2
035900 230-SCORE-EWB.
036000     MOVE "230-SCORE-EWB" TO PARA-NAME.
036100     MOVE 6 TO LK-ITEM-COUNT.
036200     PERFORM 231-LOAD-EWB-ITEM
036300         VARYING WS-SS-SUB FROM 1 BY 1 UNTIL WS-SS-SUB > 6.
036400     CALL "SUBSCORE" USING LK-SUBSCALE-PARMS.
036500     MOVE 3 TO WS-ROW-SUB.
036600     PERFORM 420-STORE-SUBSCALE-RESULT THRU 420-EXIT.
036700 230-EXIT.
036800     EXIT.
036900
037000 231-LOAD-EWB-ITEM.
037100     COMPUTE WS-SS-IDX = 14 + WS-SS-SUB.
037200     IF FE-RESPONSE-ITEM(WS-SS-IDX) = SPACE
037300         SET LK-UNANSWERED(WS-SS-SUB) TO TRUE
037400     ELSE
037500         SET LK-ANSWERED(WS-SS-SUB) TO TRUE
037600         MOVE FE-RESPONSE-ITEM(WS-SS-IDX)
037700             TO LK-RESPONSE-VALUE(WS-SS-SUB)
037800     END-IF.
037900     MOVE WS-EWB-REV(WS-SS-SUB) TO LK-REVERSE-SCORE-SW(WS-SS-SUB).
038000     IF LK-ANSWERED(WS-SS-SUB)
038100         IF LK-REVERSE-SCORED(WS-SS-SUB)
038200             COMPUTE WS-ITEM-SCORE-WK =
038300                 4 - LK-RESPONSE-VALUE(WS-SS-SUB)
038400             MOVE WS-ITEM-SCORE-WK TO FE-ITEM-SCORE(WS-SS-IDX)
038500         ELSE
038600             MOVE LK-RESPONSE-VALUE(WS-SS-SUB)
038700                 TO FE-ITEM-SCORE(WS-SS-IDX)
038800         END-IF
038900     ELSE
039000         MOVE SPACE TO FE-ITEM-SCORE(WS-SS-IDX).
039100
039200****** FWB - GF1 THRU GF7 (ITEMS 21-27), NONE REVERSE-SCORED
039300 240-SCORE-FWB.
039400     MOVE "240-SCORE-FWB" TO PARA-NAME.
039500     MOVE 7 TO LK-ITEM-COUNT.
039600     PERFORM 241-LOAD-FWB-ITEM
039700         VARYING WS-SS-SUB FROM 1 BY 1 UNTIL WS-SS-SUB > 7.
039800     CALL "SUBSCORE" USING LK-SUBSCALE-PARMS.
039900     MOVE 4 TO WS-ROW-SUB.
040000     PERFORM 420-STORE-SUBSCALE-RESULT THRU 420-EXIT.
040100 240-EXIT.
040200     EXIT.
040300
040400 241-LOAD-FWB-ITEM.
040500     COMPUTE WS-SS-IDX = 20 + WS-SS-SUB.
040600     IF FE-RESPONSE-ITEM(WS-SS-IDX) = SPACE
040700         SET LK-UNANSWERED(WS-SS-SUB) TO TRUE
040800     ELSE
040900         SET LK-ANSWERED(WS-SS-SUB) TO TRUE
041000         MOVE FE-RESPONSE-ITEM(WS-SS-IDX)
041100             TO LK-RESPONSE-VALUE(WS-SS-SUB)
041200     END-IF.
041300     MOVE WS-FWB-REV(WS-SS-SUB) TO LK-REVERSE-SCORE-SW(WS-SS-SUB).
041400     IF LK-ANSWERED(WS-SS-SUB)
041500         IF LK-REVERSE-SCORED(WS-SS-SUB)
041600             COMPUTE WS-ITEM-SCORE-WK =
041700                 4 - LK-RESPONSE-VALUE(WS-SS-SUB)
041800             MOVE WS-ITEM-SCORE-WK TO FE-ITEM-SCORE(WS-SS-IDX)
041900         ELSE
042000             MOVE LK-RESPONSE-VALUE(WS-SS-SUB)
042100                 TO FE-ITEM-SCORE(WS-SS-IDX)
042200         END-IF
042300     ELSE
042400         MOVE SPACE TO FE-ITEM-SCORE(WS-SS-IDX).
042500
042600****** ECS - THE 17 ESOPHAGEAL CANCER SUBSCALE ITEMS -
042700****** REVERSE-SCORE PATTERN COMES FROM WS-ECS-REV-ITEMS
042800 260-SCORE-ECS.
042900     MOVE "260-SCORE-ECS" TO PARA-NAME.
043000     MOVE 17 TO LK-ITEM-COUNT.
043100     PERFORM 261-LOAD-ECS-ITEM
043200         VARYING WS-SS-SUB FROM 1 BY 1 UNTIL WS-SS-SUB > 17.
043300     CALL "SUBSCORE" USING LK-SUBSCALE-PARMS.
043400     MOVE 5 TO WS-ROW-SUB.
043500     PERFORM 420-STORE-SUBSCALE-RESULT THRU 420-EXIT.
043600 260-EXIT.
043700     EXIT.
043800
043900 261-LOAD-ECS-ITEM.
044000     IF FE-ECS-ITEM(WS-SS-SUB) = SPACE
044100         SET LK-UNANSWERED(WS-SS-SUB) TO TRUE
044200     ELSE
044300         SET LK-ANSWERED(WS-SS-SUB) TO TRUE
044400         MOVE FE-ECS-ITEM(WS-SS-SUB)
044500             TO LK-RESPONSE-VALUE(WS-SS-SUB)
044600     END-IF.
044700     MOVE WS-ECS-REV(WS-SS-SUB) TO LK-REVERSE-SCORE-SW(WS-SS-SUB).
044800     IF LK-ANSWERED(WS-SS-SUB)
044900         IF LK-REVERSE-SCORED(WS-SS-SUB)
045000             COMPUTE WS-ITEM-SCORE-WK =
045100                 4 - LK-RESPONSE-VALUE(WS-SS-SUB)
045200             MOVE WS-ITEM-SCORE-WK
045300                 TO FE-ECS-ITEM-SCORE(WS-SS-SUB)
045400         ELSE
045500             MOVE LK-RESPONSE-VALUE(WS-SS-SUB)
045600                 TO FE-ECS-ITEM-SCORE(WS-SS-SUB)
045700         END-IF
045800     ELSE
045900         MOVE SPACE TO FE-ECS-ITEM-SCORE(WS-SS-SUB).
046000
046100****** FACT-G TOTAL = PWB+SWB+EWB+FWB, ONLY WHEN ALL FOUR ARE
046200****** PRESENT AND AT LEAST 22 OF THE 27 FACT-G ITEMS WERE
046300****** ANSWERED (80% OF 27 = 21.6, ROUNDED UP TO 22)
046400 250-SCORE-FACT-G-TOTAL.
046500     MOVE "250-SCORE-FACT-G-TOTAL" TO PARA-NAME.
046600     MOVE ZERO TO WS-FACTG-ANSWERED-COUNT.
046700     PERFORM 251-COUNT-FACTG-ITEM
046800         VARYING WS-SS-SUB FROM 1 BY 1 UNTIL WS-SS-SUB > 27.
046900     IF FE-PWB-SCORE-MISSING OR FE-SWB-SCORE-MISSING
047000         OR FE-EWB-SCORE-MISSING OR FE-FWB-SCORE-MISSING
047100         OR WS-FACTG-ANSWERED-COUNT < 22
047200         MOVE SPACES TO FE-FACTG-TOTAL-X
047300     ELSE
047400         COMPUTE FE-FACTG-TOTAL =
047500             FE-PWB-SCORE + FE-SWB-SCORE +
047600             FE-EWB-SCORE + FE-FWB-SCORE.
047700     MOVE 6 TO WS-ROW-SUB.
047800     IF FE-FACTG-TOTAL-MISSING
047900         MOVE SPACES TO FE-COMPUTED-SCORE-X(WS-ROW-SUB)
048000     ELSE
048100         MOVE FE-FACTG-TOTAL TO FE-COMPUTED-SCORE-9(WS-ROW-SUB).
048200 250-EXIT.
048300     EXIT.
048400
048500 251-COUNT-FACTG-ITEM.
048600     IF FE-RESPONSE-ITEM(WS-SS-SUB) NOT = SPACE
048700         ADD 1 TO WS-FACTG-ANSWERED-COUNT.
048800
048900****** FACT-E TOTAL = FACT-G TOTAL + ECS, ONLY WHEN BOTH ARE
049000****** PRESENT AND AT LEAST 36 OF THE 44 ITEMS WERE ANSWERED
049100****** (80% OF 44 = 35.2, ROUNDED UP TO 36)
049200 270-SCORE-FACT-E-TOTAL.
049300     MOVE "270-SCORE-FACT-E-TOTAL" TO PARA-NAME.
049400     MOVE WS-FACTG-ANSWERED-COUNT TO WS-FACTE-ANSWERED-COUNT.
049500     PERFORM 271-COUNT-ECS-ITEM
049600         VARYING WS-SS-SUB FROM 1 BY 1 UNTIL WS-SS-SUB > 17.
049700     IF FE-FACTG-TOTAL-MISSING OR FE-ECS-SCORE-MISSING
049800         OR WS-FACTE-ANSWERED-COUNT < 36
049900         MOVE SPACES TO FE-FACTE-TOTAL-X
050000     ELSE
050100         COMPUTE FE-FACTE-TOTAL = FE-FACTG-TOTAL + FE-ECS-SCORE.
050200     MOVE 7 TO WS-ROW-SUB.
050300     IF FE-FACTE-TOTAL-MISSING
050400         MOVE SPACES TO FE-COMPUTED-SCORE-X(WS-ROW-SUB)
050500     ELSE
050600         MOVE FE-FACTE-TOTAL TO FE-COMPUTED-SCORE-9(WS-ROW-SUB).
050700 270-EXIT.
050800     EXIT.
050900
051000 271-COUNT-ECS-ITEM.
051100     IF FE-ECS-ITEM(WS-SS-SUB) NOT = SPACE
051200         ADD 1 TO WS-FACTE-ANSWERED-COUNT.
051300
051400****** TOI (TRIAL OUTCOME INDEX) = PWB + FWB + ECS, ONLY WHEN
051500****** ALL THREE ARE PRESENT AND AT LEAST 25 OF THE 31
051600****** CONSTITUENT ITEMS (GP1-7, GF1-7, THE 17 ECS ITEMS) WERE
051700****** ANSWERED (80% OF 31 = 24.8, ROUNDED UP TO 25)
051800 280-SCORE-TOI.
051900     MOVE "280-SCORE-TOI" TO PARA-NAME.
052000     MOVE ZERO TO WS-TOI-ANSWERED-COUNT.
052100     PERFORM 281-COUNT-PWB-FWB-ITEM
052200         VARYING WS-SS-SUB FROM 1 BY 1 UNTIL WS-SS-SUB > 7.
052300     PERFORM 282-COUNT-FWB-ITEM
052400         VARYING WS-SS-SUB FROM 1 BY 1 UNTIL WS-SS-SUB > 7.
052500     PERFORM 271-COUNT-ECS-ITEM-FOR-TOI
052600         VARYING WS-SS-SUB FROM 1 BY 1 UNTIL WS-SS-SUB > 17.
052700     IF FE-PWB-SCORE-MISSING OR FE-FWB-SCORE-MISSING
052800         OR FE-ECS-SCORE-MISSING OR WS-TOI-ANSWERED-COUNT < 25
052900         MOVE SPACES TO FE-TOI-X
053000     ELSE
053100         COMPUTE FE-TOI =
053200             FE-PWB-SCORE + FE-FWB-SCORE + FE-ECS-SCORE.
053300     MOVE 8 TO WS-ROW-SUB.
053400     IF FE-TOI-MISSING
053500         MOVE SPACES TO FE-COMPUTED-SCORE-X(WS-ROW-SUB)
053600     ELSE
053700         MOVE FE-TOI TO FE-COMPUTED-SCORE-9(WS-ROW-SUB).
053800 280-EXIT.
053900     EXIT.
054000
054100 281-COUNT-PWB-FWB-ITEM.
054200     IF FE-RESPONSE-ITEM(WS-SS-SUB) NOT = SPACE
054300         ADD 1 TO WS-TOI-ANSWERED-COUNT.
054400
054500 282-COUNT-FWB-ITEM.
054600     COMPUTE WS-SS-IDX = 20 + WS-SS-SUB.
054700     IF FE-RESPONSE-ITEM(WS-SS-IDX) NOT = SPACE
054800         ADD 1 TO WS-TOI-ANSWERED-COUNT.
054900
055000 271-COUNT-ECS-ITEM-FOR-TOI.
055100     IF FE-ECS-ITEM(WS-SS-SUB) NOT = SPACE
055200         ADD 1 TO WS-TOI-ANSWERED-COUNT.
055300
055400****** GENERIC STORE-BACK OF A SCORED SUBSCALE - WS-ROW-SUB
055500****** PICKS THE COLUMN (1=PWB 2=SWB 3=EWB 4=FWB 5=ECS) IN
055600****** BOTH THE OUTPUT RECORD AND THE STATISTICS ACCUMULATOR
055700 420-STORE-SUBSCALE-RESULT.
055800     IF LK-SUBSCALE-MISSING
055900         MOVE SPACES TO FE-COMPUTED-SCORE-X(WS-ROW-SUB)
056000     ELSE
056100         MOVE LK-SUBSCALE-SCORE
056200             TO FE-COMPUTED-SCORE-9(WS-ROW-SUB).
056300 420-EXIT.
056400     EXIT.
056500
056600****** ROLL EACH NON-MISSING COMPUTED SCORE INTO THE RUNNING
056700****** COUNT/SUM/SUM-OF-SQUARES/MIN/MAX FOR THE SUMMARY REPORT
056800 300-ACCUMULATE-STATISTICS.
056900     MOVE "300-ACCUMULATE-STATISTICS" TO PARA-NAME.
057000     PERFORM 310-ACCUMULATE-ONE-COLUMN
057100         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 8.
057200     ADD 1 TO RECORDS-WRITTEN.
057300 300-EXIT.
057400     EXIT.
057500
057600 310-ACCUMULATE-ONE-COLUMN.
057700     IF NOT FE-COMPUTED-SCORE-MISSING(WS-COL-SUB)
057800         ADD 1 TO WS-STATS-COUNT(WS-COL-SUB)
057900         ADD FE-COMPUTED-SCORE-9(WS-COL-SUB)
058000             TO WS-STATS-SUM(WS-COL-SUB)
058100         COMPUTE WS-STATS-SUMSQ(WS-COL-SUB) =
058200             WS-STATS-SUMSQ(WS-COL-SUB) +
058300             (FE-COMPUTED-SCORE-9(WS-COL-SUB) *
058400              FE-COMPUTED-SCORE-9(WS-COL-SUB))
058500         IF WS-STATS-MIN-NOT-SET(WS-COL-SUB)
058600             MOVE FE-COMPUTED-SCORE-9(WS-COL-SUB)
058700                 TO WS-STATS-MIN(WS-COL-SUB)
058800             MOVE FE-COMPUTED-SCORE-9(WS-COL-SUB)
058900                 TO WS-STATS-MAX(WS-COL-SUB)
059000             SET WS-STATS-MIN-SET(WS-COL-SUB) TO TRUE
059100         ELSE
059200             IF FE-COMPUTED-SCORE-9(WS-COL-SUB) <
059300                 WS-STATS-MIN(WS-COL-SUB)
059400                 MOVE FE-COMPUTED-SCORE-9(WS-COL-SUB)
059500                     TO WS-STATS-MIN(WS-COL-SUB)
059600             END-IF
059700             IF FE-COMPUTED-SCORE-9(WS-COL-SUB) >
059800                 WS-STATS-MAX(WS-COL-SUB)
059900                 MOVE FE-COMPUTED-SCORE-9(WS-COL-SUB)
060000                     TO WS-STATS-MAX(WS-COL-SUB)
060100             END-IF
060200         END-IF
060300     END-IF.
060400
060500****** PRIME THE STATISTICS TABLE - LABELS AND ZERO ACCUMULATORS
060600 600-INIT-STATS-TABLE.
060700     MOVE "600-INIT-STATS-TABLE" TO PARA-NAME.
060800     INITIALIZE WS-STATS-TABLE.
060900     MOVE "PWB"          TO WS-STATS-LABEL(1).
061000     MOVE "SWB"          TO WS-STATS-LABEL(2).
061100     MOVE "EWB"          TO WS-STATS-LABEL(3).
061200     MOVE "FWB"          TO WS-STATS-LABEL(4).
061300     MOVE "ECS"          TO WS-STATS-LABEL(5).
061400     MOVE "FACT-G TOTAL" TO WS-STATS-LABEL(6).
061500     MOVE "FACT-E TOTAL" TO WS-STATS-LABEL(7).
061600     MOVE "TOI"          TO WS-STATS-LABEL(8).
061700     PERFORM 610-SET-MIN-NOT-SET
061800         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 8.
061900 600-EXIT.
062000     EXIT.
062100
062200 610-SET-MIN-NOT-SET.
062300     SET WS-STATS-MIN-NOT-SET(WS-COL-SUB) TO TRUE.
062400
062500****** OPEN THE INPUT/OUTPUT FILES AND THE REPORT
062600 800-OPEN-FILES.
062700     MOVE "800-OPEN-FILES" TO PARA-NAME.
062800     OPEN INPUT FACTEIN.
062900     OPEN OUTPUT FACTEOUT, SYSOUT.
063000 800-EXIT.
063100     EXIT.
063200
063300 850-CLOSE-FILES.
063400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
063500     CLOSE FACTEIN, FACTEOUT, SYSOUT.
063600 850-EXIT.
063700     EXIT.
063800
063900 900-READ-FACTEIN.
064000     MOVE "900-READ-FACTEIN" TO PARA-NAME.
064100     INITIALIZE WS-FACTE-RECORD.
064200     READ FACTEIN INTO WS-FACTE-RECORD
064300         AT END
064400             MOVE "N" TO MORE-FACTEIN-SW
064500             GO TO 900-EXIT.
064600     ADD 1 TO RECORDS-READ.
064700 900-EXIT.
064800     EXIT.
064900
065000 950-WRITE-FACTEOUT.
065100     MOVE "950-WRITE-FACTEOUT" TO PARA-NAME.
065200     WRITE FACTEOUT-REC FROM WS-FACTE-RECORD.
065300 950-EXIT.
065400     EXIT.
065500
065600 999-CLEANUP.
065700     MOVE "999-CLEANUP" TO PARA-NAME.
065800     PERFORM 700-WRITE-PAGE-HDR   THRU 700-EXIT.
065900     PERFORM 720-WRITE-COLM-HDR   THRU 720-EXIT.
066000     PERFORM 740-WRITE-STATS-LINES THRU 740-EXIT.
066100     MOVE RECORDS-READ TO WS-READ-O.
066200     WRITE SYSOUT-REC FROM WS-JOB-SUMMARY-LINE
066300         AFTER ADVANCING 2.
066400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
066500     DISPLAY "******** NORMAL END OF JOB FACTE ********".
066600 999-EXIT.
066700     EXIT.
066800
066900 700-WRITE-PAGE-HDR.
067000     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
067100     MOVE WS-PAGES TO PAGE-NBR-O.
067200     WRITE SYSOUT-REC FROM WS-HDR-REC
067300         AFTER ADVANCING NEXT-PAGE.
067400     MOVE ZERO TO WS-LINES.
067500     ADD 1 TO WS-PAGES.
067600 700-EXIT.
067700     EXIT.
067800
067900 720-WRITE-COLM-HDR.
068000     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
068100     PERFORM 721-BUILD-COLM-HDR
068200         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 8.
068300     WRITE SYSOUT-REC FROM WS-COLM-HDR-REC
068400         AFTER ADVANCING 2.
068500     ADD 2 TO WS-LINES.
068600 720-EXIT.
068700     EXIT.
068800
068900 721-BUILD-COLM-HDR.
069000     MOVE WS-STATS-LABEL(WS-COL-SUB)
069100         TO WS-COLM-HDR-TEXT(WS-COL-SUB).
069200
069300****** FIVE PRINT LINES - N, MEAN, STD DEV, MIN, MAX - ONE
069400****** COLUMN PER SUBSCALE/COMPOSITE, ROUNDED TO 2 DECIMALS
069500 740-WRITE-STATS-LINES.
069600     MOVE "740-WRITE-STATS-LINES" TO PARA-NAME.
069700     MOVE "N" TO WS-STATS-PRINT-LABEL.
069800     PERFORM 741-MOVE-N-COLUMN
069900         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 8.
070000     WRITE SYSOUT-REC FROM WS-STATS-PRINT-LINE
070100         AFTER ADVANCING 1.
070200     ADD 1 TO WS-LINES.
070300
070400     MOVE "MEAN" TO WS-STATS-PRINT-LABEL.
070500     PERFORM 742-MOVE-MEAN-COLUMN
070600         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 8.
070700     WRITE SYSOUT-REC FROM WS-STATS-PRINT-LINE
070800         AFTER ADVANCING 1.
070900     ADD 1 TO WS-LINES.
071000
071100     MOVE "STD DEV" TO WS-STATS-PRINT-LABEL.
071200     PERFORM 743-MOVE-STDDEV-COLUMN
071300         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 8.
071400     WRITE SYSOUT-REC FROM WS-STATS-PRINT-LINE
071500         AFTER ADVANCING 1.
071600     ADD 1 TO WS-LINES.
071700
071800     MOVE "MIN" TO WS-STATS-PRINT-LABEL.
071900     PERFORM 744-MOVE-MIN-COLUMN
072000         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 8.
072100     WRITE SYSOUT-REC FROM WS-STATS-PRINT-LINE
072200         AFTER ADVANCING 1.
072300     ADD 1 TO WS-LINES.
072400
072500     MOVE "MAX" TO WS-STATS-PRINT-LABEL.
072600     PERFORM 745-MOVE-MAX-COLUMN
072700         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 8.
072800     WRITE SYSOUT-REC FROM WS-STATS-PRINT-LINE
072900         AFTER ADVANCING 1.
073000     ADD 1 TO WS-LINES.
073100 740-EXIT.
073200     EXIT.
073300
073400 741-MOVE-N-COLUMN.
073500     MOVE WS-STATS-COUNT(WS-COL-SUB)
073600         TO WS-STATS-PRINT-VAL(WS-COL-SUB).
073700
073800 742-MOVE-MEAN-COLUMN.
073900     IF WS-STATS-COUNT(WS-COL-SUB) = ZERO
074000         MOVE ZERO TO WS-STATS-PRINT-VAL(WS-COL-SUB)
074100     ELSE
074200         COMPUTE WS-STATS-PRINT-VAL(WS-COL-SUB) ROUNDED =
074300             WS-STATS-SUM(WS-COL-SUB) /
074400             WS-STATS-COUNT(WS-COL-SUB).
074500
074600****** STD DEV = SQRT( (SUMSQ - SUM**2/N) / (N-1) ), MISSING
074700****** (PRINTED AS ZERO) WHEN N IS LESS THAN 2
074800 743-MOVE-STDDEV-COLUMN.
074900     IF WS-STATS-COUNT(WS-COL-SUB) < 2
075000         MOVE ZERO TO WS-STATS-PRINT-VAL(WS-COL-SUB)
075100     ELSE
075200         COMPUTE WS-COL-VARIANCE =
075300             (WS-STATS-SUMSQ(WS-COL-SUB) -
075400              ((WS-STATS-SUM(WS-COL-SUB) *
075500                WS-STATS-SUM(WS-COL-SUB)) /
075600               WS-STATS-COUNT(WS-COL-SUB))) /
075700             (WS-STATS-COUNT(WS-COL-SUB) - 1)
075800         MOVE WS-COL-VARIANCE TO WS-STD-DEV-RADICAND
075900         CALL "SQROOT" USING WS-STD-DEV-RADICAND,
076000             WS-STD-DEV-ROOT
076100         COMPUTE WS-STATS-PRINT-VAL(WS-COL-SUB) ROUNDED =
076200             WS-STD-DEV-ROOT.
076300
076400 744-MOVE-MIN-COLUMN.
076500     IF WS-STATS-COUNT(WS-COL-SUB) = ZERO
076600         MOVE ZERO TO WS-STATS-PRINT-VAL(WS-COL-SUB)
076700     ELSE
076800         COMPUTE WS-STATS-PRINT-VAL(WS-COL-SUB) ROUNDED =
076900             WS-STATS-MIN(WS-COL-SUB).
077000
077100 745-MOVE-MAX-COLUMN.
077200     IF WS-STATS-COUNT(WS-COL-SUB) = ZERO
077300         MOVE ZERO TO WS-STATS-PRINT-VAL(WS-COL-SUB)
077400     ELSE
077500         COMPUTE WS-STATS-PRINT-VAL(WS-COL-SUB) ROUNDED =
077600             WS-STATS-MAX(WS-COL-SUB).
077700
077800 1000-ABEND-RTN.
077900     WRITE SYSOUT-REC FROM ABEND-REC.
078000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
078100     DISPLAY "*** ABNORMAL END OF JOB-FACTE ***" UPON CONSOLE.
078200     DIVIDE ZERO-VAL INTO ONE-VAL.
